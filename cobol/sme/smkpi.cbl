000100*****************************************************************
000110*                                                                *
000120*             SME Portfolio Insight - KPI / OVSUMM               *
000130*        Reads the cleaned facility file and prints the          *
000140*        portfolio summary report - counts, totals, rates,       *
000150*        the four OVSUMM narrative lines, data-quality            *
000160*        warnings and the per-field missingness table.           *
000170*                                                                *
000180*****************************************************************
000190*
000200 identification          division.
000210*===============================
000220*
000230      program-id.         smkpi.
000240      author.             V B Coen.
000250      installation.       Applewood Computers.
000260      date-written.       09/04/86.
000270      date-compiled.
000280      security.           Copyright (C) 1986-2026, Vincent Bryan Coen.
000290                           Distributed under the GNU General Public
000300                           License.  See the file COPYING for details.
000310*
000320*    Remarks.            Step 2 of the Portfolio Insight batch.
000330*                        Report Writer skeleton and SPECIAL-NAMES
000340*                        taken from PYRGSTR - the page heading,
000350*                        the generic label/value detail line and
000360*                        the Error-Messages block are all the
000370*                        same shape PYRGSTR uses for its check
000380*                        register, just narrower (this report
000390*                        prints on a standard 80 column form, not
000400*                        the payroll 132 column landscape one).
000410*
000420*                        Median loan amount needs the whole
000430*                        non-missing loan amount column sorted -
000440*                        the working table and insertion sort are
000450*                        the same pattern SM010 uses for the PD
000460*                        median, repeated here on a second field.
000470*
000480*                        Missingness percentages and category
000490*                        Unknown percentages are recomputed from
000500*                        the cleaned file's own -Miss flags and
000510*                        category values - CLEANSE's console
000520*                        warnings are not picked up as there is
000530*                        no file carrying them forward.
000540*
000550*    Called modules.     None.
000560*
000570*    Error messages used.
000580*                        SM201 (file open), SM210-SM214 (data
000590*                        quality warnings).
000600*
000610* Changes:
000620* 09/04/86 vbc -        Created - Report Writer layout and
000630*                       Error-Messages block cloned from PYRGSTR.
000640* 17/02/94 vbc -    .02 Median now averages the middle pair on an
000650*                       even record count instead of just taking
000660*                       the lower of the two - matches how SM010
000670*                       handles the PD median.
000680* 19/11/98 vbc - Y2K.03 Reviewed for Year 2000 impact - this
000690*                       module carries no date fields, no change
000700*                       required.
000710* 16/04/24 vbc          Copyright notice update superseding all
000720*                       previous notices.
000730* 19/09/25 vbc - 3.3.00 Version update and builds reset.
000740* 12/01/26 vbc - 1.0.00 Written for the Portfolio Insight batch.
000750* 09/02/26 pks -    .04 Added the OVSUMM narrative lines and the
000760*                       missingness table to the tail of the
000770*                       report - these were being run as a
000780*                       separate job and users kept missing them.
000790* 15/02/26 pks -    .05 TOTAL LOAN AMOUNT now always runs through
000800*                       the currency edit, even on a zero-record
000810*                       run - it is a true total and should read
000820*                       as zero, not "-" (not available), which
000830*                       is reserved for the other five lines.
000840*
000850**************************************************************************
000860*
000870* Copyright Notice.
000880* ****************
000890*
000900* This notice supersedes all prior copyright notices & was updated
000910* 2024-04-16.  Distributed under the terms of the GNU General Public
000920* License, version 3, for personal and in-business usage only -
000930* repackaging, resale, rental or hire requires the copyright holder's
000940* prior agreement.  See the file COPYING for the full text.
000950*
000960**************************************************************************
000970*
000980 environment             division.
000990*===============================
001000*
001010 configuration           section.
001020 special-names.
001030     C01                 is  Top-Of-Form.
001040*
001050 input-output            section.
001060 file-control.
001070     select   SM-Cleaned-File    assign       SMCLEAN
001080                                  organization line sequential
001090                                  status       WS-Cleaned-Status.
001100*
001110     select   SM-KPI-Print-File  assign       SMKPIPRT
001120                                  organization line sequential
001130                                  status       WS-Print-Status.
001140*
001150 data                    division.
001160*===============================
001170*
001180 file                    section.
001190*-----------------------
001200*
001210 fd  SM-Cleaned-File.
001220     copy    "wssmcln.cob".
001230*
001240 fd  SM-KPI-Print-File
001250     reports are  SM-KPI-Report.
001260*
001270 working-storage section.
001280*----------------------
001290*
001300 77  Prog-Name               pic x(15) value "SMKPI  (1.0.05)".
001310*
001320 01  WS-File-Status.
001330     03  WS-Cleaned-Status   pic xx    value zero.
001340     03  WS-Print-Status     pic xx    value zero.
001350     03  filler              pic x(04).
001360*
001370 01  WS-Record-Counts.
001380     03  WS-Recs-In          pic 9(7)  comp  value zero.
001390     03  WS-Weak-Count       pic 9(7)  comp  value zero.
001400     03  WS-Litig-Count      pic 9(7)  comp  value zero.
001410     03  WS-Margin-LE0-Count pic 9(7)  comp  value zero.
001420     03  filler              pic x(04).
001430 01  WS-Record-Counts-X  redefines  WS-Record-Counts.
001440     03  WS-Record-Count-X   occurs 4        pic x(4).
001450     03  filler              pic x(04).
001460*
001470 01  WS-Loan-Amt-Work.
001480     03  WS-Loan-Count       pic 9(7)  comp  value zero.
001490     03  WS-Sum-Loan-Amt     pic s9(11)v99   comp-3  value zero.
001500     03  filler              pic x(04).
001510*
001520 01  WS-PD-Work.
001530     03  WS-PD-Count         pic 9(7)  comp  value zero.
001540     03  WS-Sum-PD           pic s9(5)v9(6)  comp-3  value zero.
001550     03  WS-Avg-PD           pic s9(3)v9(6)  comp-3  value zero.
001560     03  filler              pic x(04).
001570*
001580*  Median working table - loan amounts only, non-missing.  20000
001590*  slots covers the largest extract seen plus headroom.
001600*
001610 01  WS-LA-Table.
001620     03  WS-LA-Entry  occurs 20000 times indexed by LAX
001630                       pic s9(11)v99  comp-3.
001640     03  filler              pic x(04).
001650 01  WS-LA-Table-Chars  redefines  WS-LA-Table.
001660     03  WS-LA-Entry-Chars   occurs 20000 times pic x(7).
001670     03  filler              pic x(04).
001680*
001690 01  WS-LA-Sort.
001700     03  WS-LA-Sort-I        pic 9(7)  comp.
001710     03  WS-LA-Sort-J        pic 9(7)  comp.
001720     03  WS-LA-Swap          pic s9(11)v99  comp-3.
001730     03  WS-LA-Mid-Idx       pic 9(7)  comp.
001740     03  WS-LA-Median        pic s9(11)v99  comp-3  value zero.
001750     03  WS-LA-Remainder     pic 9(1)  comp.
001760     03  filler              pic x(04).
001770*
001780*  Counters used only to build the missingness table - one
001790*  occurs table and one redefine so they print as a block.
001800*
001810 01  WS-Miss-Counts-Table.
001820     03  WS-Miss-Loan-Amt    pic 9(7)  comp  value zero.
001830     03  WS-Miss-Emp-Cnt     pic 9(7)  comp  value zero.
001840     03  WS-Miss-PD          pic 9(7)  comp  value zero.
001850     03  WS-Miss-Net-Margin  pic 9(7)  comp  value zero.
001860     03  WS-Unk-Industry     pic 9(7)  comp  value zero.
001870     03  WS-Unk-Region       pic 9(7)  comp  value zero.
001880     03  WS-Unk-Loan-Purpose pic 9(7)  comp  value zero.
001890     03  WS-Unk-Repay-Status pic 9(7)  comp  value zero.
001900     03  filler              pic x(04).
001910 01  WS-Miss-Counts-Table-X  redefines  WS-Miss-Counts-Table.
001920     03  WS-Miss-Count-X     occurs 8        pic x(4).
001930     03  filler              pic x(04).
001940*
001950*  Currency / percent edit work area, shared by zz070/zz075.
001960*
001970 01  WS-Edit-Work.
001980     03  WS-Edit-Amount      pic s9(11)v99   comp-3.
001990     03  WS-Edit-Fraction    pic s9(3)v9(6)  comp-3.
002000     03  WS-Edit-Missing     pic x.
002010     03  WS-Edit-Text        pic x(40)       value spaces.
002020     03  WS-Curr-Rounded     pic s9(11)      comp-3.
002030     03  WS-Curr-Edit        pic ---,---,---,--9.
002040     03  WS-Pct-Rounded      pic s9(3)v9     comp-3.
002050     03  WS-Pct-Edit         pic ---9.9.
002060     03  WS-Edit-K           pic 9(2)  comp.
002070     03  WS-Edit-Len         pic 9(2)  comp.
002080     03  filler              pic x(04).
002090*
002100 01  WS-KPI-Line-Work.
002110     03  WS-KPI-Label        pic x(24)  value spaces.
002120     03  WS-KPI-Value        pic x(40)  value spaces.
002130     03  filler              pic x(04).
002140*
002150 01  WS-Miss-Line-Work.
002160     03  WS-Miss-Field       pic x(24)  value spaces.
002170     03  WS-Miss-Pct-Edit    pic zz9.9.
002180     03  WS-Miss-Pct-Raw     pic s9(3)v9  comp-3.
002190     03  filler              pic x(04).
002200*
002210 77  WS-Text-N               pic x(40)  value spaces.
002220 77  WS-Text-D               pic x(8)   value spaces.
002230*
002240 01  Error-Messages.
002250     03  SM201           pic x(41) value
002260         "SM201 Cannot open cleaned data file - rc ".
002270     03  SM210           pic x(52) value
002280         "SM210 Loan amount missing on over 30 pct of rows.".
002290     03  SM211           pic x(44) value
002300         "SM211 Employee count missing on over 30 pct.".
002310     03  SM212           pic x(38) value
002320         "SM212 PD missing on over 30 pct.".
002330     03  SM213           pic x(44) value
002340         "SM213 Net margin missing on over 30 pct.".
002350     03  SM214           pic x(48) value
002360         "SM214 A category field is 95 pct or more Unknown.".
002370     03  filler          pic x(01).
002380*
002390 report                  section.
002400*--------------------------------
002410*
002420 RD  SM-KPI-Report
002430     control      Final
002440     Page Limit   60
002450     Heading      1
002460     First Detail 5
002470     Last  Detail 58.
002480*
002490 01  SM-KPI-Head  Type Page Heading.
002500     03  line  1.
002510         05  col  1      pic x(15)   source Prog-Name.
002520         05  col 40      pic x(24)   value
002530             "SME Portfolio Summary Report".
002540         05  col 72      pic x(5)    value "Page ".
002550         05  col 77      pic zz9     source Page-Counter.
002560         05  filler      pic x(01)   value space.
002570     03  line  3.
002580         05  col  1      pic x(24)   value "Statistic".
002590         05  col 26      pic x(40)   value "Value".
002600         05  filler      pic x(01)   value space.
002610*
002620 01  SM-KPI-Line  type detail.
002630     03  line + 1.
002640         05  col  1      pic x(24)   source WS-KPI-Label.
002650         05  col 26      pic x(40)   source WS-KPI-Value.
002660         05  filler      pic x(01)   value space.
002670*
002680 01  SM-Miss-Line type detail.
002690     03  line + 1.
002700         05  col  1      pic x(24)   source WS-Miss-Field.
002710         05  col 26      pic zz9.9   source WS-Miss-Pct-Edit.
002720         05  col 32      pic x(4)    value " pct".
002730         05  filler      pic x(01)   value space.
002740*
002750 procedure division.
002760*==================
002770*
002780*****************************************************************
002790*  Top level driver - one pass over the Cleaned file accumulates  *
002800*  everything the six KPI lines, the four OVSUMM lines, the       *
002810*  SM210-SM214 warnings and the missingness table all need, so    *
002820*  none of the later paragraphs touch SM-Cleaned-File again.      *
002830*****************************************************************
002840*
002850 aa000-Main-Kpi.
002860     perform  aa010-Open-Files.
002870     perform  aa050-Read-Cleaned-File.
002880     perform  ab600-Compute-Kpis.
002890     perform  ab610-Compute-Median-Loan.
002900*
002910     initiate SM-KPI-Report.
002920     perform  ab700-Print-Kpi-Lines.
002930     perform  ab650-Build-Ovsumm-Lines.
002940     perform  zz080-Data-Quality-Warnings.
002950     perform  ab720-Print-Missingness-Table.
002960     terminate SM-KPI-Report.
002970*
002980     perform  zz090-Close-Files.
002990     move     zero  to  Return-Code.
003000     goback.
003010*
003020 aa010-Open-Files.
003030     open     input  SM-Cleaned-File.
003040     if       WS-Cleaned-Status not = "00"
003050              display SM201 WS-Cleaned-Status
003060              move 16 to Return-Code
003070              goback.
003080*
003090     open     output SM-KPI-Print-File.
003100*
003110 aa010-Exit.
003120     exit.
003130*
003140 aa050-Read-Cleaned-File.
003150     perform  aa060-Read-One-Record.
003160     perform  aa070-Accumulate-Record thru aa070-Exit
003170              until  WS-Cleaned-Status = "10".
003180*
003190 aa050-Exit.
003200     exit.
003210*
003220 aa060-Read-One-Record.
003230     read     SM-Cleaned-File
003240              at end
003250                      move "10" to WS-Cleaned-Status
003260                      go to aa060-Exit.
003270     add      1  to  WS-Recs-In.
003280*
003290 aa060-Exit.
003300     exit.
003310*
003320 aa070-Accumulate-Record.
003330*
003340*        Loan amount - sum and table entry both skip a missing
003350*        value, and the table only takes the first 20000 non
003360*        missing values, matching the occurs clause above.
003370*
003380     if       SMC-Loan-Amt-Miss = "Y"
003390              add  1  to  WS-Miss-Loan-Amt
003400     else
003410              add  1  to  WS-Loan-Count
003420              add  SMC-Loan-Amount  to  WS-Sum-Loan-Amt
003430              if   WS-Loan-Count < 20000
003440                   move  SMC-Loan-Amount  to
003450                         WS-LA-Entry (WS-Loan-Count)
003460              end-if
003470     end-if.
003480*
003490*        Employee count - missing counter only, no KPI uses it.
003500*
003510     if       SMC-Emp-Cnt-Miss = "Y"
003520              add  1  to  WS-Miss-Emp-Cnt.
003530*
003540*        Probability of default - sum feeds the AVG PD line.
003550*
003560     if       SMC-PD-Miss = "Y"
003570              add  1  to  WS-Miss-PD
003580     else
003590              add  1  to  WS-PD-Count
003600              add  SMC-Prob-Default  to  WS-Sum-PD
003610     end-if.
003620*
003630*        Net margin - counts rows at or below zero for the
003640*        OVSUMM "net margin zero or below" line.
003650*
003660     if       SMC-Net-Margin-Miss = "Y"
003670              add  1  to  WS-Miss-Net-Margin
003680     else
003690              if   SMC-Net-Margin not > 0
003700                   add  1  to  WS-Margin-LE0-Count
003710              end-if
003720     end-if.
003730*
003740*        Weak repayment and litigation flags - already Y/N from
003750*        CLEANSE, just tallied against the full record count.
003760*
003770     if       SMC-Weak-Repay-Flag = "Y"
003780              add  1  to  WS-Weak-Count.
003790     if       SMC-Litigation-Flag = "Y"
003800              add  1  to  WS-Litig-Count.
003810*
003820*        Category Unknown counters feed the SM214 check and the
003830*        OVSUMM text, not a KPI line of their own.
003840*
003850     if       SMC-Industry = "Unknown"
003860              add  1  to  WS-Unk-Industry.
003870     if       SMC-Region = "Unknown"
003880              add  1  to  WS-Unk-Region.
003890     if       SMC-Loan-Purpose = "Unknown"
003900              add  1  to  WS-Unk-Loan-Purpose.
003910     if       SMC-Repayment-Status = "Unknown"
003920              add  1  to  WS-Unk-Repay-Status.
003930*
003940     perform  aa060-Read-One-Record.
003950*
003960 aa070-Exit.
003970     exit.
003980*
003990*****************************************************************
004000*  Average PD - mean of non-missing values.  Weak/litigation      *
004010*  rates use the full record count as their denominator, not the  *
004020*  non-missing counts.                                            *
004030*****************************************************************
004040*
004050 ab600-Compute-Kpis.
004060     move     zero  to  WS-Avg-PD.
004070     if       WS-PD-Count > zero
004080              compute  WS-Avg-PD = WS-Sum-PD / WS-PD-Count.
004090*
004100 ab600-Exit.
004110     exit.
004120*
004130*****************************************************************
004140*  Median loan amount - insertion sort of the non-missing table,  *
004150*  same pattern as the PD median in SM010.                        *
004160*****************************************************************
004170*
004180 ab610-Compute-Median-Loan.
004190     move     zero  to  WS-LA-Median.
004200     if       WS-Loan-Count = zero
004210              go to ab610-Exit.
004220*
004230     perform  ab612-Sort-Outer thru ab612-Exit
004240              varying WS-LA-Sort-I from 1 by 1
004250              until WS-LA-Sort-I > WS-Loan-Count.
004260*
004270     divide   WS-Loan-Count  by  2  giving  WS-LA-Mid-Idx
004280              remainder  WS-LA-Remainder.
004290     if       WS-LA-Remainder = zero
004300              compute  WS-LA-Median =
004310                  (WS-LA-Entry (WS-LA-Mid-Idx) +
004320                   WS-LA-Entry (WS-LA-Mid-Idx + 1)) / 2
004330     else
004340              compute  WS-LA-Median =
004350                  WS-LA-Entry (WS-LA-Mid-Idx + 1)
004360     end-if.
004370*
004380 ab610-Exit.
004390     exit.
004400*
004410 ab612-Sort-Outer.
004420     perform  ab614-Sort-Inner thru ab614-Exit
004430              varying WS-LA-Sort-J from 1 by 1
004440              until WS-LA-Sort-J > WS-Loan-Count - WS-LA-Sort-I.
004450*
004460 ab612-Exit.
004470     exit.
004480*
004490 ab614-Sort-Inner.
004500     if       WS-LA-Entry (WS-LA-Sort-J) >
004510              WS-LA-Entry (WS-LA-Sort-J + 1)
004520              move  WS-LA-Entry (WS-LA-Sort-J)      to  WS-LA-Swap
004530              move  WS-LA-Entry (WS-LA-Sort-J + 1)  to
004540                    WS-LA-Entry (WS-LA-Sort-J)
004550              move  WS-LA-Swap to WS-LA-Entry (WS-LA-Sort-J + 1).
004560*
004570 ab614-Exit.
004580     exit.
004590*
004600*****************************************************************
004610*  The six headline KPI lines - SMES, TOTAL/MEDIAN LOAN AMOUNT,   *
004620*  AVG PD, WEAK REPAYMENT RATE, LITIGATION RATE.                  *
004630*****************************************************************
004640*
004650 ab700-Print-Kpi-Lines.
004660*
004670*        Line 1 - SMES is a raw record count, no edit routine.
004680*
004690     move     "SMES"                    to  WS-KPI-Label.
004700     move     spaces                    to  WS-KPI-Value.
004710     move     WS-Recs-In                to  WS-Text-D.
004720     move     WS-Text-D                 to  WS-KPI-Value.
004730     generate SM-KPI-Line.
004740*
004750*        Line 2 - TOTAL LOAN AMOUNT is a true total so it always
004760*        runs the currency edit, even on a zero-record run (see
004770*        change .05 above) - WS-Sum-Loan-Amt stays zero and edits
004780*        as "RM 0", never as "-".
004790*
004800     move     "TOTAL LOAN AMOUNT"       to  WS-KPI-Label.
004810     move     WS-Sum-Loan-Amt           to  WS-Edit-Amount.
004820     move     "N"                       to  WS-Edit-Missing.
004830     perform  zz070-Edit-Currency thru zz070-Exit.
004840     move     WS-Edit-Text              to  WS-KPI-Value.
004850     generate SM-KPI-Line.
004860*
004870*
004880*        Line 3 - MEDIAN LOAN AMOUNT comes from the sorted table
004890*        built by ab610-Compute-Median-Loan.  No non-missing rows
004900*        means no median, shown as "-" like the rate lines below.
004910*
004920     move     "MEDIAN LOAN AMOUNT"      to  WS-KPI-Label.
004930     if       WS-Loan-Count = zero
004940              move  "-"  to  WS-KPI-Value
004950     else
004960              move  WS-LA-Median  to  WS-Edit-Amount
004970              move  "N"           to  WS-Edit-Missing
004980              perform zz070-Edit-Currency thru zz070-Exit
004990              move  WS-Edit-Text  to  WS-KPI-Value
005000     end-if.
005010     generate SM-KPI-Line.
005020*
005030*
005040*        Line 4 - AVG PD is the mean of non-missing probability
005050*        of default values, printed through the percent edit.
005060*
005070     move     "AVG PD"                  to  WS-KPI-Label.
005080     if       WS-PD-Count = zero
005090              move  "-"  to  WS-KPI-Value
005100     else
005110              move  WS-Avg-PD     to  WS-Edit-Fraction
005120              move  "N"           to  WS-Edit-Missing
005130              perform zz075-Edit-Percent thru zz075-Exit
005140              move  WS-Edit-Text  to  WS-KPI-Value
005150     end-if.
005160     generate SM-KPI-Line.
005170*
005180*
005190*        Line 5 - WEAK REPAYMENT RATE and line 6 - LITIGATION
005200*        RATE are both rates over the full record count, not over
005210*        a non-missing count, since the flag itself is never
005220*        carried as missing out of CLEANSE.
005230*
005240     move     "WEAK REPAYMENT RATE"     to  WS-KPI-Label.
005250     if       WS-Recs-In = zero
005260              move  "-"  to  WS-KPI-Value
005270     else
005280              compute  WS-Edit-Fraction =
005290                  WS-Weak-Count / WS-Recs-In
005300              move  "N"           to  WS-Edit-Missing
005310              perform zz075-Edit-Percent thru zz075-Exit
005320              move  WS-Edit-Text  to  WS-KPI-Value
005330     end-if.
005340     generate SM-KPI-Line.
005350*
005360     move     "LITIGATION RATE"         to  WS-KPI-Label.
005370     if       WS-Recs-In = zero
005380              move  "-"  to  WS-KPI-Value
005390     else
005400              compute  WS-Edit-Fraction =
005410                  WS-Litig-Count / WS-Recs-In
005420              move  "N"           to  WS-Edit-Missing
005430              perform zz075-Edit-Percent thru zz075-Exit
005440              move  WS-Edit-Text  to  WS-KPI-Value
005450     end-if.
005460     generate SM-KPI-Line.
005470*
005480 ab700-Exit.
005490     exit.
005500*
005510*****************************************************************
005520*  OVSUMM - four narrative lines.                                 *
005530*****************************************************************
005540*
005550 ab650-Build-Ovsumm-Lines.
005560*
005570*        No rows at all means no percentages can be formed, so
005580*        all four narrative lines are skipped outright rather
005590*        than printed with a divide-by-zero guard on every one.
005600*
005610     if       WS-Recs-In = zero
005620              go to ab650-Exit.
005630*
005640*        Narrative 1 - weak repayment rate restated in prose,
005650*        with the record count shown in parentheses.
005660*
005670     move     spaces  to  WS-KPI-Label.
005680     compute  WS-Edit-Fraction = WS-Weak-Count / WS-Recs-In.
005690     move     "N"     to  WS-Edit-Missing.
005700     perform  zz075-Edit-Percent thru zz075-Exit.
005710     move     WS-Edit-Text  to  WS-Text-N.
005720     move     spaces  to  WS-KPI-Value.
005730     string   "Weak repayment rate " delimited by size
005740              WS-Text-N             delimited by space
005750              " (n="                delimited by size
005760              WS-Recs-In            delimited by size
005770              ")"                   delimited by size
005780              into WS-KPI-Value.
005790     generate SM-KPI-Line.
005800*
005810*
005820*        Narrative 2 - average PD restated in prose; with no
005830*        non-missing PD values the line says so instead of
005840*        printing a meaningless percent.
005850*
005860     move     spaces  to  WS-KPI-Label  WS-KPI-Value.
005870     if       WS-PD-Count = zero
005880              move  "Average PD is not available" to WS-KPI-Value
005890     else
005900              move  WS-Avg-PD  to  WS-Edit-Fraction
005910              move  "N"        to  WS-Edit-Missing
005920              perform zz075-Edit-Percent thru zz075-Exit
005930              string "Average probability of default "
005940                     delimited size
005950                     WS-Edit-Text  delimited by space
005960                     into WS-KPI-Value
005970     end-if.
005980     generate SM-KPI-Line.
005990*
006000*
006010*        Narrative 3 - share of SMEs with net margin at or below
006020*        zero, counted against the full record count.
006030*
006040     move     spaces  to  WS-KPI-Label  WS-KPI-Value.
006050     compute  WS-Edit-Fraction = WS-Margin-LE0-Count / WS-Recs-In.
006060     move     "N"     to  WS-Edit-Missing.
006070     perform  zz075-Edit-Percent thru zz075-Exit.
006080     string   "SMEs with net margin zero or below "
006090              delimited size
006100              WS-Edit-Text  delimited space
006110              into WS-KPI-Value.
006120     generate SM-KPI-Line.
006130*
006140*
006150*        Narrative 4 - litigation prevalence restated in prose.
006160*
006170     move     spaces  to  WS-KPI-Label  WS-KPI-Value.
006180     compute  WS-Edit-Fraction = WS-Litig-Count / WS-Recs-In.
006190     move     "N"     to  WS-Edit-Missing.
006200     perform  zz075-Edit-Percent thru zz075-Exit.
006210     string   "Litigation prevalence "  delimited size
006220              WS-Edit-Text               delimited space
006230              into WS-KPI-Value.
006240     generate SM-KPI-Line.
006250*
006260 ab650-Exit.
006270     exit.
006280*
006290*****************************************************************
006300*  Currency display - "RM " + amount rounded to zero decimals,    *
006310*  with thousands separators.  Missing is shown as "-".           *
006320*****************************************************************
006330*
006340 zz070-Edit-Currency.
006350     move     spaces  to  WS-Edit-Text.
006360     if       WS-Edit-Missing = "Y"
006370              move  "-"  to  WS-Edit-Text
006380              go to zz070-Exit.
006390*
006400     compute  WS-Curr-Rounded rounded = WS-Edit-Amount.
006410     move     WS-Curr-Rounded  to  WS-Curr-Edit.
006420*
006430*        WS-Curr-Edit is a 15 character edited field with leading
006440*        spaces ahead of the first significant digit.  zz072
006450*        walks it left to right to find where the digits start
006460*        so only that trailing slice is strung after "RM ".
006470*
006480     move     zero  to  WS-Edit-K.
006490     perform  zz072-Find-Curr-Start thru zz072-Exit
006500              varying WS-Edit-K from 1 by 1 until WS-Edit-K > 14.
006510     if       WS-Edit-K > 14
006520              move  1  to  WS-Edit-K.
006530*
006540     string   "RM "                           delimited by size
006550              WS-Curr-Edit (WS-Edit-K: 15 - WS-Edit-K + 1)
006560                                               delimited by size
006570              into WS-Edit-Text.
006580*
006590 zz070-Exit.
006600     exit.
006610*
006620 zz072-Find-Curr-Start.
006630*
006640*        First non-space character position found forces the
006650*        varying index past its test so the perform stops there.
006660*
006670     if       WS-Curr-Edit (WS-Edit-K: 1) not = space
006680              move  15  to  WS-Edit-K.
006690*
006700 zz072-Exit.
006710     exit.
006720*
006730*****************************************************************
006740*  Percent display - value x 100 rounded to 1 decimal, trailing   *
006750*  "%".  Missing is shown as "-".                                 *
006760*****************************************************************
006770*
006780 zz075-Edit-Percent.
006790     move     spaces  to  WS-Edit-Text.
006800     if       WS-Edit-Missing = "Y"
006810              move  "-"  to  WS-Edit-Text
006820              go to zz075-Exit.
006830*
006840     compute  WS-Pct-Rounded rounded = WS-Edit-Fraction * 100.
006850     move     WS-Pct-Rounded  to  WS-Pct-Edit.
006860*
006870*        Same leading-space scan as zz070, over the shorter
006880*        6 character percent edit field.
006890*
006900     move     zero  to  WS-Edit-K.
006910     perform  zz076-Find-Pct-Start thru zz076-Exit
006920              varying WS-Edit-K from 1 by 1 until WS-Edit-K > 5.
006930     if       WS-Edit-K > 5
006940              move  1  to  WS-Edit-K.
006950*
006960     string   WS-Pct-Edit (WS-Edit-K: 6 - WS-Edit-K)
006970                                               delimited by size
006980              "%"                             delimited by size
006990              into WS-Edit-Text.
007000*
007010 zz075-Exit.
007020     exit.
007030*
007040 zz076-Find-Pct-Start.
007050*
007060*        Mirrors zz072 - stops the varying perform on the first
007070*        non-space column of WS-Pct-Edit.
007080*
007090     if       WS-Pct-Edit (WS-Edit-K: 1) not = space
007100              move  5  to  WS-Edit-K.
007110*
007120 zz076-Exit.
007130     exit.
007140*
007150*****************************************************************
007160*  Data-quality warnings - same thresholds CLEANSE uses, recast   *
007170*  here from the cleaned file's own -Miss flags and category      *
007180*  values as there is no carry-forward file for CLEANSE's own     *
007190*  console log.                                                   *
007200*****************************************************************
007210*
007220 zz080-Data-Quality-Warnings.
007230     if       WS-Recs-In = zero
007240              go to zz080-Exit.
007250*
007260*        SM210-SM213 - any of the four numeric fields missing on
007270*        more than 30 pct of rows.
007280*
007290     if       WS-Miss-Loan-Amt * 100 > WS-Recs-In * 30
007300              display SM210.
007310     if       WS-Miss-Emp-Cnt * 100 > WS-Recs-In * 30
007320              display SM211.
007330     if       WS-Miss-PD * 100 > WS-Recs-In * 30
007340              display SM212.
007350     if       WS-Miss-Net-Margin * 100 > WS-Recs-In * 30
007360              display SM213.
007370*
007380*        SM214 - any one category field 95 pct or more Unknown
007390*        fires a single combined warning, not one per field.
007400*
007410     if       WS-Unk-Industry * 100 not < WS-Recs-In * 95
007420      or      WS-Unk-Region * 100 not < WS-Recs-In * 95
007430      or      WS-Unk-Loan-Purpose * 100 not < WS-Recs-In * 95
007440      or      WS-Unk-Repay-Status * 100 not < WS-Recs-In * 95
007450              display SM214.
007460*
007470 zz080-Exit.
007480     exit.
007490*
007500*****************************************************************
007510*  Per-field missingness table - field name and missing percent.  *
007520*****************************************************************
007530*
007540 ab720-Print-Missingness-Table.
007550     if       WS-Recs-In = zero
007560              go to ab720-Exit.
007570*
007580*        Field 1 - loan amount.
007590*
007600     move     "LOAN-AMOUNT MISSING PCT"   to  WS-Miss-Field.
007610     compute  WS-Miss-Pct-Raw rounded =
007620              WS-Miss-Loan-Amt * 100 / WS-Recs-In.
007630     move     WS-Miss-Pct-Raw  to  WS-Miss-Pct-Edit.
007640     generate SM-Miss-Line.
007650*
007660*
007670*        Field 2 - employee count.
007680*
007690     move     "EMPLOYEE-COUNT MISSING PCT" to  WS-Miss-Field.
007700     compute  WS-Miss-Pct-Raw rounded =
007710              WS-Miss-Emp-Cnt * 100 / WS-Recs-In.
007720     move     WS-Miss-Pct-Raw  to  WS-Miss-Pct-Edit.
007730     generate SM-Miss-Line.
007740*
007750*
007760*        Field 3 - probability of default.
007770*
007780     move     "PROB-DEFAULT MISSING PCT"  to  WS-Miss-Field.
007790     compute  WS-Miss-Pct-Raw rounded =
007800              WS-Miss-PD * 100 / WS-Recs-In.
007810     move     WS-Miss-Pct-Raw  to  WS-Miss-Pct-Edit.
007820     generate SM-Miss-Line.
007830*
007840*
007850*        Field 4 - net margin, last of the four missingness rows.
007860*
007870     move     "NET-MARGIN MISSING PCT"    to  WS-Miss-Field.
007880     compute  WS-Miss-Pct-Raw rounded =
007890              WS-Miss-Net-Margin * 100 / WS-Recs-In.
007900     move     WS-Miss-Pct-Raw  to  WS-Miss-Pct-Edit.
007910     generate SM-Miss-Line.
007920*
007930 ab720-Exit.
007940     exit.
007950*
007960 zz090-Close-Files.
007970     close    SM-Cleaned-File.
007980     close    SM-KPI-Print-File.
007990*
008000 zz090-Exit.
008010     exit.
