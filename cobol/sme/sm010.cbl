000100* ****************************************************************
000110*                                                                *
000120*              SME Portfolio Insight - CLEANSE                   *
000130*         Reads the raw facility extract, normalises and         *
000140*         derives the Cleaned SME file used by KPI, GRPSUMM       *
000150*         and REDFLAG.                                           *
000160*                                                                *
000170* ****************************************************************
000180* 
000190 identification          division.
000200* ===============================
000210* 
000220      program-id.         sm010.
000230      author.             V B Coen.
000240      installation.       Applewood Computers.
000250      date-written.       14/10/85.
000260      date-compiled.
000270      security.           Copyright (C) 1985-2026, Vincent Bryan Coen.
000280                           Distributed under the GNU General Public
000290                           License.  See the file COPYING for details.
000300* 
000310*     Remarks.            Step 1 of the Portfolio Insight batch.
000320*                         Normalises the 5 category fields and
000330*                         coerces the numeric fields, derives the
000340*                         size and margin buckets and the weak
000350*                         repayment and litigation flags, and
000360*                         carries the 3 balance-sheet ratios
000370*                         forward (coerced once here) for REDFLAG
000380*                         to aggregate later without re-reading
000390*                         the raw extract.
000400* 
000410*                         The probability-of-default field may be
000420*                         on a 0-1 or a 0-100 scale depending on
000430*                         how the branch extracted it, so the
000440*                         input is read TWICE - once to build the
000450*                         median and decide the scale, once to do
000460*                         the real work.  No SORT is taken out for
000470*                         the median - a working table is built
000480*                         and walked same as GRPSUMM/REDFLAG do
000490*                         for their own tables.
000500* **
000510*     Called modules.     smcase.  smnum.
000520* **
000530*     Files used.         SMINPUT  - raw facility extract, in.
000540*                         SMCLEAN  - cleansed SME file, out - read
000550*                                    by SM020/KPI, GRPSUMM, REDFLAG.
000560* **
000570*     Error messages used.
000580*                         SM101   Cannot open the input extract.
000590*                         SM102   Cannot open the cleaned output.
000600*                         SM110   PD scale conversion applied.
000610*                         SM111   Loan amount missing > 30 pct.
000620*                         SM112   Employee count missing > 30 pct.
000630*                         SM113   PD missing > 30 pct.
000640*                         SM114   Net margin missing > 30 pct.
000650*                         SM115   A category field >= 95 pct Unknown.
000660*                         SM116   A numeric field <= 5 pct populated.
000670* **
000680*  Changes:
000690*  14/10/85 vbc -        Created - file-to-file skeleton taken from
000700*                        BUILD-CBASIC's copy-with-include loop,
000710*                        stripped of the include-file handling as
000720*                        this job has no copybook expansion to do.
000730*  02/11/85 vbc -    .02 Added the two-pass PD median scan - first
000740*                        cut only coerced PD on the second pass and
000750*                        got the scale wrong on every run.
000760*  15/06/91 vbc -        Tightened both file-status checks - an
000770*                        abrupt ABEND from a prior overnight run was
000780*                        masking what turned out to be a genuine
000790*                        "file not found" on the extract.
000800*  20/08/95 vbc -        No functional change - reformatted to the
000810*                        shop's current column-7 comment standard
000820*                        following an audit of the older extract jobs.
000830*  19/11/98 vbc - Y2K.03 Reviewed for Year 2000 impact - run date
000840*                        stamp on the header line is CCYYMMDD, no
000850*                        change made.
000860*  16/04/24 vbc          Copyright notice update superseding all
000870*                        previous notices.
000880*  19/09/25 vbc - 3.3.00 Version update and builds reset.
000890*  12/01/26 vbc - 1.0.00 Written for the Portfolio Insight batch -
000900*                        category and numeric cleaning, bucketing,
000910*                        weak-repayment and litigation flags.
000920*  26/01/26 pks -    .04 Carry Current-Ratio, Gearing-Ratio and
000930*                        Interest-Coverage through to the cleaned
000940*                        file - REDFLAG has no other way to get at
000950*                        them once this step has run.
000960*  09/02/26 pks -    .05 Added the data-quality warning counters
000970*                        and the SM110 range of messages.
000980* 
000990* ************************************************************************
001000* 
001010*  Copyright Notice.
001020*  ****************
001030* 
001040*  This notice supersedes all prior copyright notices & was updated
001050*  2024-04-16.  Distributed under the terms of the GNU General Public
001060*  License, version 3, for personal and in-business usage only -
001070*  repackaging, resale, rental or hire requires the copyright holder's
001080*  prior agreement.  See the file COPYING for the full text.
001090* 
001100* ************************************************************************
001110* 
001120 environment             division.
001130* ===============================
001140* 
001150 configuration           section.
001160 special-names.
001170     C01                 is  Top-Of-Form.
001180*   Upper/lower-alpha classes back the case-folding INSPECT
001190*   statements in the weak-repayment and litigation scans below.
001200     class   lower-alpha  is  "a" thru "z".
001210     class   upper-alpha  is  "A" thru "Z".
001220*
001230 input-output            section.
001240 file-control.
001250*   Raw facility extract - one line per SME facility, already
001260*   delimited by the branch systems before it reaches this job.
001270     select   SM-Input-File    assign        SMINPUT
001280                                organization  line sequential
001290                                status        WS-Input-Status.
001300*
001310*   Cleansed output - same key as the input, every field normalised
001320*   or coerced, feeding KPI, GRPSUMM and REDFLAG downstream.
001330     select   SM-Cleaned-File  assign        SMCLEAN
001340                                organization  line sequential
001350                                status        WS-Cleaned-Status.
001360*
001370 data                    division.
001380* ===============================
001390*
001400 file                    section.
001410* -----------------------
001420*
001430*   Raw extract record layout - see wssminp.cob for field widths.
001440 fd  SM-Input-File.
001450     copy    "wssminp.cob".
001460*
001470*   Cleansed record layout - see wssmcln.cob for field widths.
001480 fd  SM-Cleaned-File.
001490     copy    "wssmcln.cob".
001500*
001510 working-storage section.
001520* ----------------------
001530* 
001540 77  Prog-Name               pic x(15) value "SM010 (1.0.05)".
001550* 
001560*   Run date, shown on the start-of-run display line only - no
001570*   date arithmetic is done against it anywhere in this program.
001580 01  WS-Today.
001590     03  WS-Today-CCYY       pic 9(4).
001600     03  WS-Today-MM         pic 99.
001610     03  WS-Today-DD         pic 99.
001620     03  filler              pic x(02).
001630 01  WS-Today9  redefines  WS-Today  pic 9(8).
001640*
001650*   File-status bytes - checked right after each OPEN; neither
001660*   file is ever read or written to once a non-"00" status shows.
001670 01  WS-File-Status.
001680     03  WS-Input-Status     pic xx    value zero.
001690     03  WS-Cleaned-Status   pic xx    value zero.
001700     03  filler              pic x(04).
001710*
001720*   Pass 2 record counts - read count drives zz080's missing/
001730*   Unknown percentage tests, both counts are shown on the final
001740*   console line.
001750 01  WS-Record-Counts.
001760     03  WS-Recs-In          pic 9(7)  comp  value zero.
001770     03  WS-Recs-Out         pic 9(7)  comp  value zero.
001780     03  filler              pic x(04).
001790*
001800*   Per-field missing / unknown counters - one table, one redefine
001810*   so the totals can be dumped as a block if ever needed.
001820* 
001830 01  WS-Counts-Table.
001840     03  WS-Miss-Loan-Amt    pic 9(7)  comp  value zero.
001850     03  WS-Miss-Emp-Cnt     pic 9(7)  comp  value zero.
001860     03  WS-Miss-PD          pic 9(7)  comp  value zero.
001870     03  WS-Miss-Net-Margin  pic 9(7)  comp  value zero.
001880     03  WS-Unk-Industry     pic 9(7)  comp  value zero.
001890     03  WS-Unk-Region       pic 9(7)  comp  value zero.
001900     03  WS-Unk-Loan-Purpose pic 9(7)  comp  value zero.
001910     03  WS-Unk-Repay-Status pic 9(7)  comp  value zero.
001920     03  filler              pic x(04).
001930 01  WS-Counts-Table-X  redefines  WS-Counts-Table.
001940     03  WS-Count-Array-X    occurs 8       pic x(4).
001950     03  filler              pic x(04).
001960*
001970*   PD working table for the median scan - Pass 1 only.  20000
001980*   slots covers the largest extract seen plus headroom.  PDX is
001990*   declared here but is not walked by index anywhere below - the
002000*   sort and the median pick both address the table by subscript,
002010*   PDX exists only because the OCCURS clause requires one.
002020*
002030 01  WS-PD-Table.
002040     03  WS-PD-Count         pic 9(5)  comp  value zero.
002050     03  filler              pic x(04).
002060     03  WS-PD-Entry  occurs 20000 times indexed by PDX
002070                       pic s9(3)v9(6) comp-3.
002080*   Character redefine of the same table - not read by name
002090*   anywhere in this program, kept only because a dump of the raw
002100*   table bytes has been wanted more than once when a run's median
002110*   looked wrong and the packed decimal display was hard to read.
002120 01  WS-PD-Table-Chars  redefines  WS-PD-Table.
002130     03  filler              pic x(4).
002140     03  WS-PD-Entry-Chars   occurs 20000 times pic x(4).
002150*
002160*   Scale decision and sort work fields - WS-PD-Divisor is either
002170*   1 (PD already on a 0-1 scale) or 100 (PD came off the branch
002180*   system on a 0-100 scale) and is applied to every record in
002190*   pass 2's ab200-Coerce-Numerics.
002200 01  WS-PD-Scale.
002210     03  WS-PD-Divisor       pic 9(3)  comp  value 1.
002220     03  WS-PD-Scale-Switch  pic x          value "N".
002230         88  WS-PD-Scale-Applied   value "Y".
002240     03  WS-PD-Median        pic s9(3)v9(6) comp-3.
002250     03  WS-PD-Mid-Idx       pic 9(5)  comp.
002260     03  WS-PD-Swap          pic s9(3)v9(6) comp-3.
002270     03  WS-PD-Sort-I        pic 9(5)  comp.
002280     03  WS-PD-Sort-J        pic 9(5)  comp.
002290     03  filler              pic x(04).
002300*
002310*   Generic subprogram linkage work areas - shape matches the
002320*   LINKAGE record in SMCASE/SMNUM field for field.  One instance
002330*   of each is enough - this program never needs two calls to
002340*   either subprogram live at the same time.
002350*
002360 01  WS-Smcase-Call.
002370     03  WS-Case-Text-In     pic x(40).
002380     03  WS-Case-Text-Out    pic x(40).
002390*      Y = text recognised and returned, N = blank/unusable input.
002400     03  WS-Case-Valid       pic x.
002410     03  filler              pic x(03).
002420*
002430 01  WS-Smnum-Call.
002440     03  WS-Num-Text-In      pic x(20).
002450     03  WS-Num-Value        pic s9(9)v9(6) comp-3.
002460*      Y = numeric, N = not a number after SMNUM's own character
002470*      filter has stripped commas, currency signs and the like.
002480     03  WS-Num-Valid        pic x.
002490     03  filler              pic x(03).
002500*
002510*   Litigation and weak-repayment scan work areas - both flags are
002520*   built the same way: lower-case the field, then slide a fixed-
002530*   width window across it looking for a handful of trigger words.
002540*
002550 01  WS-Lit-Scan.
002560     03  WS-Lit-Text         pic x(40)  value spaces.
002570     03  WS-Lit-Padded       pic x(42)  value spaces.
002580     03  WS-Lit-Flag-Litig   pic x      value "N".
002590     03  WS-Lit-Flag-No      pic x      value "N".
002600     03  WS-Lit-Flag-Not     pic x      value "N".
002610     03  filler              pic x(03).
002620*
002630 01  WS-Weak-Scan.
002640     03  WS-Repay-Lower      pic x(15)  value spaces.
002650     03  WS-Weak-Found       pic x      value "N".
002660     03  WS-Scan-Target-4    pic x(4)   value spaces.
002670     03  filler              pic x(04).
002680*
002690 77  WS-Scan-K               pic s9(3)  comp.
002700*
002710 01  Error-Messages.
002720     03  SM101           pic x(35) value
002730         "SM101 Cannot open input extract - ".
002740     03  SM102           pic x(35) value
002750         "SM102 Cannot open cleaned output - ".
002760     03  SM110           pic x(54) value
002770         "SM110 PD scale conversion applied - divided by 100.".
002780     03  SM111           pic x(52) value
002790         "SM111 Loan amount missing on over 30 pct of rows.".
002800     03  SM112           pic x(44) value
002810         "SM112 Employee count missing on over 30 pct.".
002820     03  SM113           pic x(38) value
002830         "SM113 PD missing on over 30 pct.".
002840     03  SM114           pic x(44) value
002850         "SM114 Net margin missing on over 30 pct.".
002860     03  SM115           pic x(48) value
002870         "SM115 A category field is 95 pct or more Unknown.".
002880     03  SM116           pic x(44) value
002890         "SM116 A numeric field is 5 pct or less populated.".
002900     03  filler              pic x(01).
002910*
002920 procedure division.
002930* ==================
002940*
002950* ***************************************************************
002960*   Top level driver.  Pass 1 builds the PD median table and      *
002970*   decides the scale factor off a clean input stream; Pass 2     *
002980*   re-opens the same extract and does the real field-by-field    *
002990*   cleansing, writing one Cleaned record per input record.  The   *
003000*   data-quality warnings are run last so the SM110-SM116 range    *
003010*   always follows the pass-2 read/write counts on the console.    *
003020* ***************************************************************
003030*
003040*   Paragraph index, roughly in the order they run:
003050*     aa010/ac300/ac310/ac320/aa020  - pass 1, PD median and scale.
003060*     aa030/aa050/aa070/aa060        - pass 2 read/process/write.
003070*     ab100/ab200                    - categorical/numeric cleaning.
003080*     ab400/ab410                    - size/margin buckets.
003090*     ab500/ab510                    - weak-repayment/litigation.
003100*     ab600                          - write the Cleaned record.
003110*     zz080/zz090                    - warnings and close-down.
003120*
003130 aa000-Main-Cleanse.
003140     accept   WS-Today9  from  date YYYYMMDD.
003150     display  Prog-Name " starting run " WS-Today9.
003160* 
003170     perform  aa010-Open-Input-Pass-1.
003180     perform  ac300-Build-PD-Table.
003190     perform  ac310-Compute-PD-Median.
003200     perform  ac320-Determine-PD-Scale.
003210     perform  aa020-Close-Input-Pass-1.
003220* 
003230     perform  aa030-Open-Files-Pass-2.
003240     perform  aa050-Process-Records.
003250     perform  zz090-Close-Files.
003260     perform  zz080-Data-Quality-Warnings.
003270* 
003280     move     zero  to  Return-Code.
003290     goback.
003300* 
003310* ***************************************************************
003320*   Pass 1 - read once just to build the PD table for the median. *
003330* ***************************************************************
003340* 
003350 aa010-Open-Input-Pass-1.
003360     open     input  SM-Input-File.
003370     if       WS-Input-Status not = "00"
003380              display SM101 WS-Input-Status
003390              move 16 to Return-Code
003400              goback.
003410* 
003420 aa010-Exit.
003430     exit.
003440* 
003450 aa020-Close-Input-Pass-1.
003460     close    SM-Input-File.
003470* 
003480 aa020-Exit.
003490     exit.
003500*
003510* ***************************************************************
003520*   Builds the in-memory PD table one input record at a time -    *
003530*   only SMI-Prob-Default is looked at on this pass, everything    *
003540*   else waits for pass 2.                                         *
003550* ***************************************************************
003560*
003570 ac300-Build-PD-Table.
003580     move     zero  to  WS-PD-Count.
003590     perform  ac305-Pd-Scan-Record thru ac305-Exit
003600              until  WS-Input-Status = "10".
003610* 
003620 ac300-Exit.
003630     exit.
003640* 
003650 ac305-Pd-Scan-Record.
003660     read     SM-Input-File
003670              at end
003680                      move "10" to WS-Input-Status
003690                      go to ac305-Exit.
003700* 
003710     move     SMI-Prob-Default  to  WS-Num-Text-In.
003720     call     "smnum"  using  WS-Smnum-Call.
003730     if       WS-Num-Valid = "Y"
003740      and     WS-PD-Count < 20000
003750              add  1  to  WS-PD-Count
003760              move  WS-Num-Value  to  WS-PD-Entry (WS-PD-Count).
003770* 
003780 ac305-Exit.
003790     exit.
003800* 
003810* ***************************************************************
003820*   Median of the table built above - classic insertion sort as  *
003830*   used for the GRPSUMM rate table, then take the middle slot   *
003840*   (or average the middle pair for an even count).               *
003850* ***************************************************************
003860* 
003870 ac310-Compute-PD-Median.
003880     move     zero  to  WS-PD-Median.
003890     if       WS-PD-Count = zero
003900              go to ac310-Exit.
003910* 
003920     perform  ac312-Sort-Outer thru ac312-Exit
003930              varying WS-PD-Sort-I from 1 by 1
003940              until WS-PD-Sort-I > WS-PD-Count.
003950* 
003960 ac310-Exit.
003970     exit.
003980*
003990*   Bubble sort, outer/inner pair - same technique as the rate
004000*   tables in GRPSUMM and the company table in REDFLAG, just over
004010*   a plain packed-decimal array here instead of a group item.
004020*
004030 ac312-Sort-Outer.
004040     perform  ac314-Sort-Inner thru ac314-Exit
004050              varying WS-PD-Sort-J from 1 by 1
004060              until WS-PD-Sort-J > WS-PD-Count - WS-PD-Sort-I.
004070* 
004080 ac312-Exit.
004090     exit.
004100* 
004110 ac314-Sort-Inner.
004120     if       WS-PD-Entry (WS-PD-Sort-J) >
004130              WS-PD-Entry (WS-PD-Sort-J + 1)
004140              move  WS-PD-Entry (WS-PD-Sort-J)      to  WS-PD-Swap
004150              move  WS-PD-Entry (WS-PD-Sort-J + 1)  to
004160                    WS-PD-Entry (WS-PD-Sort-J)
004170              move  WS-PD-Swap to WS-PD-Entry (WS-PD-Sort-J + 1).
004180* 
004190 ac314-Exit.
004200     exit.
004210* 
004220 ac320-Determine-PD-Scale.
004230     move     1    to  WS-PD-Divisor.
004240     move     "N"  to  WS-PD-Scale-Switch.
004250     if       WS-PD-Count < 5
004260              go to ac320-Exit.
004270* 
004280*   Odd count - middle slot.  Even count - average the two
004290*   middle slots.  WS-PD-Mid-Idx was set in ac310 by integer
004300*   division (truncated), which gives the slot below centre on
004310*   an even count - handled explicitly below.
004320* 
004330     divide   WS-PD-Count  by  2  giving  WS-PD-Mid-Idx
004340              remainder  WS-Scan-K.
004350     if       WS-Scan-K = zero
004360              compute  WS-PD-Median =
004370                  (WS-PD-Entry (WS-PD-Mid-Idx) +
004380                   WS-PD-Entry (WS-PD-Mid-Idx + 1)) / 2
004390     else
004400              compute  WS-PD-Median =
004410                  WS-PD-Entry (WS-PD-Mid-Idx + 1)
004420     end-if.
004430* 
004440     if       WS-PD-Median > 1.0  and  WS-PD-Median not > 100.0
004450              move  100  to  WS-PD-Divisor
004460              move  "Y"  to  WS-PD-Scale-Switch.
004470* 
004480 ac320-Exit.
004490     exit.
004500* 
004510* ***************************************************************
004520*   Pass 2 - the real cleansing pass.                             *
004530* ***************************************************************
004540* 
004550 aa030-Open-Files-Pass-2.
004560     open     input  SM-Input-File.
004570     if       WS-Input-Status not = "00"
004580              display SM101 WS-Input-Status
004590              move 16 to Return-Code
004600              goback.
004610* 
004620     open     output SM-Cleaned-File.
004630     if       WS-Cleaned-Status not = "00"
004640              display SM102 WS-Cleaned-Status
004650              close   SM-Input-File
004660              move 16 to Return-Code
004670              goback.
004680* 
004690 aa030-Exit.
004700     exit.
004710*
004720* ***************************************************************
004730*   Pass 2 drive loop - read, clean, write, one record at a time  *
004740*   until the input extract runs dry.                             *
004750* ***************************************************************
004760*
004770 aa050-Process-Records.
004780     perform  aa060-Read-Input-Record.
004790     perform  aa070-One-Record thru aa070-Exit
004800              until  WS-Input-Status = "10".
004810* 
004820 aa050-Exit.
004830     exit.
004840* 
004850 aa070-One-Record.
004860     perform  ab100-Normalize-Categories.
004870     perform  ab200-Coerce-Numerics.
004880     perform  ab400-Size-Bucket.
004890     perform  ab410-Margin-Bucket.
004900     perform  ab500-Weak-Repay-Flag.
004910     perform  ab510-Litigation-Flag.
004920     perform  ab600-Write-Cleaned-Record.
004930     perform  aa060-Read-Input-Record.
004940* 
004950 aa070-Exit.
004960     exit.
004970* 
004980 aa060-Read-Input-Record.
004990     read     SM-Input-File
005000              at end
005010                      move "10" to WS-Input-Status
005020                      go to aa060-Exit.
005030     add      1  to  WS-Recs-In.
005040* 
005050 aa060-Exit.
005060     exit.
005070* 
005080* ***************************************************************
005090*   Categorical normalisation - blank result from SMCASE means   *
005100*   the field was blank or all spaces, which becomes "Unknown".  *
005110* ***************************************************************
005120* 
005130 ab100-Normalize-Categories.
005140*   SME-Id is carried through verbatim - it is a key, not a
005150*   category, so SMCASE is not involved; only a blank field is
005160*   turned into "Unknown".
005170     if       SMI-SME-Id = spaces
005180              move "Unknown" to SMC-SME-Id
005190     else
005200              move SMI-SME-Id  to  SMC-SME-Id
005210     end-if.
005220* 
005230*   Industry.
005240     move     SMI-Industry  to  WS-Case-Text-In.
005250     call     "smcase"  using  WS-Smcase-Call.
005260     if       WS-Case-Valid = "Y"
005270              move  WS-Case-Text-Out (1:20)  to  SMC-Industry
005280     else
005290              move  "Unknown"  to  SMC-Industry
005300              add   1  to  WS-Unk-Industry
005310     end-if.
005320* 
005330*   Region.
005340     move     SMI-Region    to  WS-Case-Text-In.
005350     call     "smcase"  using  WS-Smcase-Call.
005360     if       WS-Case-Valid = "Y"
005370              move  WS-Case-Text-Out (1:20)  to  SMC-Region
005380     else
005390              move  "Unknown"  to  SMC-Region
005400              add   1  to  WS-Unk-Region
005410     end-if.
005420* 
005430*   Loan purpose.
005440     move     SMI-Loan-Purpose  to  WS-Case-Text-In.
005450     call     "smcase"  using  WS-Smcase-Call.
005460     if       WS-Case-Valid = "Y"
005470              move  WS-Case-Text-Out (1:20)  to  SMC-Loan-Purpose
005480     else
005490              move  "Unknown"  to  SMC-Loan-Purpose
005500              add   1  to  WS-Unk-Loan-Purpose
005510     end-if.
005520* 
005530*   Repayment status - note this one comes back at 15 characters,
005540*   not the usual 20, to fit the Cleaned record layout.
005550     move     SMI-Repayment-Status  to  WS-Case-Text-In.
005560     call     "smcase"  using  WS-Smcase-Call.
005570     if       WS-Case-Valid = "Y"
005580              move  WS-Case-Text-Out (1:15)
005590                      to  SMC-Repayment-Status
005600     else
005610              move  "Unknown"  to  SMC-Repayment-Status
005620              add   1  to  WS-Unk-Repay-Status
005630     end-if.
005640* 
005650 ab100-Exit.
005660     exit.
005670* 
005680* ***************************************************************
005690*   Numeric coercion - loan amount, PD (scaled if required), net  *
005700*   margin and employee count, plus the 3 ratios carried forward  *
005710*   for REDFLAG.  Target fields are narrower than SMNUM's working *
005720*   value so the MOVE truncates - no rounding is applied here, as *
005730*   required.                                                     *
005740* ***************************************************************
005750* 
005760 ab200-Coerce-Numerics.
005770*   Loan amount.
005780     move     SMI-Loan-Amount  to  WS-Num-Text-In.
005790     call     "smnum"  using  WS-Smnum-Call.
005800     if       WS-Num-Valid = "Y"
005810              move  WS-Num-Value  to  SMC-Loan-Amount
005820              move  "N"  to  SMC-Loan-Amt-Miss
005830     else
005840              move  zero  to  SMC-Loan-Amount
005850              move  "Y"   to  SMC-Loan-Amt-Miss
005860              add   1  to  WS-Miss-Loan-Amt
005870     end-if.
005880*
005890*   Employee count.
005900     move     SMI-Employee-Count  to  WS-Num-Text-In.
005910     call     "smnum"  using  WS-Smnum-Call.
005920     if       WS-Num-Valid = "Y"
005930              move  WS-Num-Value  to  SMC-Employee-Count
005940              move  "N"  to  SMC-Emp-Cnt-Miss
005950     else
005960              move  zero  to  SMC-Employee-Count
005970              move  "Y"   to  SMC-Emp-Cnt-Miss
005980              add   1  to  WS-Miss-Emp-Cnt
005990     end-if.
006000*
006010*   Probability of default - apply the scale factor the pass 1
006020*   median scan decided on before the value is stored.
006030     move     SMI-Prob-Default  to  WS-Num-Text-In.
006040     call     "smnum"  using  WS-Smnum-Call.
006050     if       WS-Num-Valid = "Y"
006060              compute  WS-Num-Value = WS-Num-Value / WS-PD-Divisor
006070              move     WS-Num-Value  to  SMC-Prob-Default
006080              move     "N"  to  SMC-PD-Miss
006090     else
006100              move  zero  to  SMC-Prob-Default
006110              move  "Y"   to  SMC-PD-Miss
006120              add   1  to  WS-Miss-PD
006130     end-if.
006140*
006150*   Net margin.
006160     move     SMI-Net-Margin  to  WS-Num-Text-In.
006170     call     "smnum"  using  WS-Smnum-Call.
006180     if       WS-Num-Valid = "Y"
006190              move  WS-Num-Value  to  SMC-Net-Margin
006200              move  "N"  to  SMC-Net-Margin-Miss
006210     else
006220              move  zero  to  SMC-Net-Margin
006230              move  "Y"   to  SMC-Net-Margin-Miss
006240              add   1  to  WS-Miss-Net-Margin
006250     end-if.
006260*
006270*   Current ratio - carried forward coerced but not bucketed;
006280*   REDFLAG picks it straight off the Cleaned record.
006290     move     SMI-Current-Ratio  to  WS-Num-Text-In.
006300     call     "smnum"  using  WS-Smnum-Call.
006310     if       WS-Num-Valid = "Y"
006320              move  WS-Num-Value  to  SMC-Current-Ratio
006330              move  "N"  to  SMC-Curr-Ratio-Miss
006340     else
006350              move  zero  to  SMC-Current-Ratio
006360              move  "Y"   to  SMC-Curr-Ratio-Miss
006370     end-if.
006380*
006390*   Gearing ratio - same treatment as current ratio above.
006400     move     SMI-Gearing-Ratio  to  WS-Num-Text-In.
006410     call     "smnum"  using  WS-Smnum-Call.
006420     if       WS-Num-Valid = "Y"
006430              move  WS-Num-Value  to  SMC-Gearing-Ratio
006440              move  "N"  to  SMC-Gear-Ratio-Miss
006450     else
006460              move  zero  to  SMC-Gearing-Ratio
006470              move  "Y"   to  SMC-Gear-Ratio-Miss
006480     end-if.
006490*
006500*   Interest coverage - same treatment again.
006510     move     SMI-Int-Coverage  to  WS-Num-Text-In.
006520     call     "smnum"  using  WS-Smnum-Call.
006530     if       WS-Num-Valid = "Y"
006540              move  WS-Num-Value  to  SMC-Int-Coverage
006550              move  "N"  to  SMC-Int-Cov-Miss
006560     else
006570              move  zero  to  SMC-Int-Coverage
006580              move  "Y"   to  SMC-Int-Cov-Miss
006590     end-if.
006600* 
006610 ab200-Exit.
006620     exit.
006630* 
006640* ***************************************************************
006650*   Size bucket - from employee count.  Three bins, bounds taken   *
006660*   straight from the rule book: under 50, 50 up to 149, 150 and   *
006670*   over.  A missing employee count buckets to "Unknown", not to   *
006680*   the smallest bin - it is not known to be small.                *
006690* ***************************************************************
006700*
006710 ab400-Size-Bucket.
006720     if       SMC-Emp-Cnt-Miss = "Y"
006730              move  "Unknown"  to  SMC-Size-Bucket
006740     else
006750*      under 50 employees
006760       if     SMC-Employee-Count < 50
006770              move  "<50"      to  SMC-Size-Bucket
006780       else
006790*      50 to 149 employees
006800         if   SMC-Employee-Count < 150
006810              move  "50-149"   to  SMC-Size-Bucket
006820         else
006830*      150 employees or more
006840              move  "150+"     to  SMC-Size-Bucket
006850         end-if
006860       end-if
006870     end-if.
006880* 
006890 ab400-Exit.
006900     exit.
006910* 
006920* ***************************************************************
006930*   Margin bucket - fixed bins, from net margin.  Four bins: at or *
006940*   below zero, 0 up to 5, 5 up to 10, and 10 and over - again     *
006950*   straight off the rule book, again "Unknown" on a missing       *
006960*   value rather than a guess at a bin.                            *
006970* ***************************************************************
006980*
006990 ab410-Margin-Bucket.
007000     if       SMC-Net-Margin-Miss = "Y"
007010              move  "Unknown"  to  SMC-Margin-Bucket
007020     else
007030*      at or below zero
007040       if     SMC-Net-Margin not > 0
007050              move  "<=0"      to  SMC-Margin-Bucket
007060       else
007070*      above zero, up to 5 pct
007080         if   SMC-Net-Margin not > 5
007090              move  "0-5"      to  SMC-Margin-Bucket
007100         else
007110*      above 5 pct, up to 10 pct
007120           if SMC-Net-Margin not > 10
007130              move  "5-10"     to  SMC-Margin-Bucket
007140           else
007150*      above 10 pct
007160              move  "10+"      to  SMC-Margin-Bucket
007170           end-if
007180         end-if
007190       end-if
007200     end-if.
007210* 
007220 ab410-Exit.
007230     exit.
007240* 
007250* ***************************************************************
007260*   Weak repayment flag - substring scan of the lower-cased,      *
007270*   normalised repayment status for any of 5 warning words:       *
007280*   "weak", "poor", "delinquent", "late" and "default".  A field   *
007290*   already Unknown cannot carry a warning word so it is skipped   *
007300*   outright rather than scanned for nothing.                      *
007310* ***************************************************************
007320*
007330 ab500-Weak-Repay-Flag.
007340     move     "N"  to  SMC-Weak-Repay-Flag.
007350     if       SMC-Repayment-Status = "Unknown"
007360              go to ab500-Exit.
007370* 
007380     move     SMC-Repayment-Status  to  WS-Repay-Lower.
007390     inspect  WS-Repay-Lower  converting
007400              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
007410              "abcdefghijklmnopqrstuvwxyz".
007420* 
007430     move     "N"  to  WS-Weak-Found.
007440     move     "weak"  to  WS-Scan-Target-4.
007450     perform  ab502-Scan-4-Char thru ab502-Exit
007460              varying WS-Scan-K from 1 by 1 until WS-Scan-K > 12.
007470     if       WS-Weak-Found = "N"
007480              move "poor" to WS-Scan-Target-4
007490              perform ab502-Scan-4-Char thru ab502-Exit
007500              varying WS-Scan-K from 1 by 1 until WS-Scan-K > 12
007510     end-if.
007520     if       WS-Weak-Found = "N"
007530              perform ab504-Scan-10-Char thru ab504-Exit
007540              varying WS-Scan-K from 1 by 1 until WS-Scan-K > 6
007550     end-if.
007560     if       WS-Weak-Found = "N"
007570              move "late" to WS-Scan-Target-4
007580              perform ab502-Scan-4-Char thru ab502-Exit
007590              varying WS-Scan-K from 1 by 1 until WS-Scan-K > 12
007600     end-if.
007610     if       WS-Weak-Found = "N"
007620              perform ab506-Scan-7-Char thru ab506-Exit
007630              varying WS-Scan-K from 1 by 1 until WS-Scan-K > 9
007640     end-if.
007650* 
007660     if       WS-Weak-Found = "Y"
007670              move  "Y"  to  SMC-Weak-Repay-Flag.
007680* 
007690 ab500-Exit.
007700     exit.
007710* 
007720 ab502-Scan-4-Char.
007730*   4-char window - called for "weak", "poor" and "late" in turn,
007740*   WS-Scan-Target-4 is re-set by the caller before each call.
007750     if       WS-Repay-Lower (WS-Scan-K: 4) = WS-Scan-Target-4
007760              move "Y" to WS-Weak-Found.
007770*
007780 ab502-Exit.
007790     exit.
007800*
007810 ab504-Scan-10-Char.
007820*   10-char window - "delinquent" is the only word this wide.
007830     if       WS-Repay-Lower (WS-Scan-K: 10) = "delinquent"
007840              move "Y" to WS-Weak-Found.
007850*
007860 ab504-Exit.
007870     exit.
007880*
007890 ab506-Scan-7-Char.
007900*   7-char window - "default" is the only word this wide.
007910     if       WS-Repay-Lower (WS-Scan-K: 7) = "default"
007920              move "Y" to WS-Weak-Found.
007930*
007940 ab506-Exit.
007950     exit.
007960* 
007970* ***************************************************************
007980*   Litigation flag - see LITIGATION-FLAG in the rule book.       *
007990*   "No"/"Not" as a whole word always forces the flag off, even   *
008000*   after a "litig" hit.                                          *
008010* ***************************************************************
008020* 
008030 ab510-Litigation-Flag.
008040     move     "N"  to  SMC-Litigation-Flag.
008050     move     SMI-Litigation-Status  to  WS-Case-Text-In.
008060     call     "smcase"  using  WS-Smcase-Call.
008070     if       WS-Case-Valid = "N"
008080              go to ab510-Exit.
008090*
008100     move     WS-Case-Text-Out  to  WS-Lit-Text.
008110     inspect  WS-Lit-Text  converting
008120              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
008130              "abcdefghijklmnopqrstuvwxyz".
008140*
008150*   Exact-match boolean-style answers first - a field that is
008160*   literally "yes"/"y"/"true"/"1" or "no"/"n"/"false"/"0" settles
008170*   the flag outright without needing the substring scan below.
008180     if       WS-Lit-Text = "yes" or "y" or "true" or "1"
008190              move  "Y"  to  SMC-Litigation-Flag.
008200     if       WS-Lit-Text = "no" or "n" or "false" or "0"
008210              move  "N"  to  SMC-Litigation-Flag.
008220*
008230*   Free-text answers - pad with a leading and trailing space so
008240*   every word-boundary scan below can treat position 1 and the
008250*   last character the same as any other boundary.
008260     move     spaces  to  WS-Lit-Padded.
008270     move     WS-Lit-Text (1:40)  to  WS-Lit-Padded (2:40).
008280     move     "N"  to  WS-Lit-Flag-Litig  WS-Lit-Flag-No
008290                        WS-Lit-Flag-Not.
008300*
008310     perform  ab512-Scan-Litig thru ab512-Exit
008320              varying WS-Scan-K from 1 by 1 until WS-Scan-K > 38.
008330     perform  ab514-Scan-No thru ab514-Exit
008340              varying WS-Scan-K from 1 by 1 until WS-Scan-K > 39.
008350     perform  ab516-Scan-Not thru ab516-Exit
008360              varying WS-Scan-K from 1 by 1 until WS-Scan-K > 38.
008370*
008380*   "litig" on its own sets the flag on; a later "no"/"not" then
008390*   overrides it off again - covers phrasing like "no litigation".
008400     if       WS-Lit-Flag-Litig = "Y"
008410              move  "Y"  to  SMC-Litigation-Flag.
008420     if       WS-Lit-Flag-No = "Y"  or  WS-Lit-Flag-Not = "Y"
008430              move  "N"  to  SMC-Litigation-Flag.
008440* 
008450 ab510-Exit.
008460     exit.
008470* 
008480 ab512-Scan-Litig.
008490*   Bare substring match - "litig" catches litigation, litigated,
008500*   litigating etc without having to enumerate every tense.
008510     if       WS-Lit-Padded (WS-Scan-K: 5) = "litig"
008520              move  "Y"  to  WS-Lit-Flag-Litig.
008530*
008540 ab512-Exit.
008550     exit.
008560*
008570 ab514-Scan-No.
008580*   Whole-word match only - WS-Lit-Padded carries a leading and
008590*   trailing space either side of the text so " no " cannot match
008600*   inside a longer word such as "none" or "normal".
008610     if       WS-Lit-Padded (WS-Scan-K: 4) = " no "
008620              move  "Y"  to  WS-Lit-Flag-No.
008630*
008640 ab514-Exit.
008650     exit.
008660*
008670 ab516-Scan-Not.
008680*   Same whole-word technique as ab514-Scan-No above, for "not".
008690     if       WS-Lit-Padded (WS-Scan-K: 5) = " not "
008700              move  "Y"  to  WS-Lit-Flag-Not.
008710*
008720 ab516-Exit.
008730     exit.
008740*
008750* ***************************************************************
008760*   Every field on SM-Cleaned-Record has now been set by the       *
008770*   paragraphs above - write it and count it.  KPI, GRPSUMM and     *
008780*   REDFLAG all read this file and none of them re-derive a field   *
008790*   that was already worked out here.                               *
008800* ***************************************************************
008810*
008820 ab600-Write-Cleaned-Record.
008830     write    SM-Cleaned-Record.
008840     add      1  to  WS-Recs-Out.
008850*
008860 ab600-Exit.
008870     exit.
008880*
008890* ***************************************************************
008900*   Data-quality console warnings - fires once, after pass 2, off   *
008910*   the counters built up field-by-field in ab100/ab200 above.      *
008920*   Thresholds (30 pct missing, 95 pct Unknown, 5 pct populated)     *
008930*   are hard-coded here, not parameterised - SM110-SM116 are all    *
008940*   informational; none of them stop the run or change the output.  *
008950* ***************************************************************
008960*
008970 zz080-Data-Quality-Warnings.
008980     if       WS-Recs-In = zero
008990              go to zz080-Exit.
009000* 
009010     if       WS-PD-Scale-Applied
009020              display SM110.
009030* 
009040     if       WS-Miss-Loan-Amt * 100 > WS-Recs-In * 30
009050              display SM111.
009060     if       WS-Miss-Emp-Cnt * 100 > WS-Recs-In * 30
009070              display SM112.
009080     if       WS-Miss-PD * 100 > WS-Recs-In * 30
009090              display SM113.
009100     if       WS-Miss-Net-Margin * 100 > WS-Recs-In * 30
009110              display SM114.
009120* 
009130     if       WS-Unk-Industry * 100 not < WS-Recs-In * 95
009140      or      WS-Unk-Region * 100 not < WS-Recs-In * 95
009150      or      WS-Unk-Loan-Purpose * 100 not < WS-Recs-In * 95
009160      or      WS-Unk-Repay-Status * 100 not < WS-Recs-In * 95
009170              display SM115.
009180* 
009190     if       (WS-Recs-In - WS-Miss-Loan-Amt) * 100
009200                  not > WS-Recs-In * 5
009210      or      (WS-Recs-In - WS-Miss-Emp-Cnt) * 100
009220                  not > WS-Recs-In * 5
009230      or      (WS-Recs-In - WS-Miss-PD) * 100
009240                  not > WS-Recs-In * 5
009250      or      (WS-Recs-In - WS-Miss-Net-Margin) * 100
009260                  not > WS-Recs-In * 5
009270              display SM116.
009280* 
009290     display  Prog-Name " read " WS-Recs-In " wrote " WS-Recs-Out.
009300* 
009310 zz080-Exit.
009320     exit.
009330*
009340*   Housekeeping - both files are closed already at this point by
009350*   zz090-Close-Files below; this paragraph only ever touches the
009360*   console.
009370*
009380 zz090-Close-Files.
009390     close    SM-Input-File.
009400     close    SM-Cleaned-File.
009410* 
009420 zz090-Exit.
009430     exit.
