000100* ****************************************************************
000110*                                                                *
000120*                  SME Portfolio Insight - Run Control           *
000130*             Chains Cleanse, KPI, Group Summary & Red-Flag      *
000140*                                                                *
000150* ****************************************************************
000160* 
000170 identification          division.
000180* ===============================
000190* 
000200      program-id.         sm000.
000210      author.             V B Coen.
000220      installation.       Applewood Computers.
000230      date-written.       14/10/85.
000240      date-compiled.
000250      security.           Copyright (C) 1985-2026, Vincent Bryan Coen.
000260                           Distributed under the GNU General Public
000270                           License.  See the file COPYING for details.
000280* 
000290*     Remarks.            SME Portfolio Insight batch - Run Control.
000300*                         Chains the four job steps in sequence and
000310*                         stops the run if any step returns a hard
000320*                         error.  No screens, no operator prompts -
000330*                         this is a pure overnight batch run.
000340* **
000350*     Called modules.     sm010.  smkpi.  smgrpsum.  smflag.
000360* **
000370*     Error messages used.
000380*                         SM001, SM002, SM003, SM004.
000390* **
000400*  Changes:
000410*  14/10/85 vbc -        Created - taken from py000's chaining
000420*                        style but stripped of all Start-Of-Day
000430*                        screen/date-entry logic - nothing here is
000440*                        interactive.
000450*  02/11/85 vbc -    .02 Added step return-code table so an abend
000460*                        in any one step can be traced from the log
000470*                        without re-running the whole chain.
000480*  19/11/98 vbc - Y2K.03 Reviewed for Year 2000 impact - run date is
000490*                        stored CCYYMMDD throughout, no change made.
000500*  16/04/24 vbc          Copyright notice update superseding all
000510*                        previous notices.
000520*  19/09/25 vbc - 3.3.00 Version update and builds reset.
000530*  12/01/26 vbc - 1.0.00 Written for the Portfolio Insight batch.
000540*  09/02/26 pks -    .04 Abort the chain rather than press on when
000550*                        Cleanse (step 1) fails - the other three
000560*                        steps all read its output file.
000570* 
000580* ************************************************************************
000590* 
000600*  Copyright Notice.
000610*  ****************
000620* 
000630*  This notice supersedes all prior copyright notices & was updated
000640*  2024-04-16.  Distributed under the terms of the GNU General Public
000650*  License, version 3, for personal and in-business usage only -
000660*  repackaging, resale, rental or hire requires the copyright holder's
000670*  prior agreement.  See the file COPYING for the full text.
000680* 
000690* ************************************************************************
000700* 
000710 environment             division.
000720* ===============================
000730* 
000740 configuration           section.
000750 special-names.
000760     C01                 is  Top-Of-Form.
000770* 
000780 data                    division.
000790* ===============================
000800 working-storage section.
000810* ----------------------
000820* 
000830 77  Prog-Name               pic x(15) value "SM000 (1.0.04)".
000840* 
000850 01  WS-Run-Date.
000860     03  WS-Run-CCYY         pic 9(4).
000870     03  WS-Run-MM           pic 99.
000880     03  WS-Run-DD           pic 99.
000890     03  filler              pic x(02).
000900 01  WS-Run-Date9  redefines  WS-Run-Date  pic 9(8).
000910* 
000920 01  WS-Run-Time.
000930     03  WS-Run-HH           pic 99.
000940     03  WS-Run-Min          pic 99.
000950     03  WS-Run-SS           pic 99.
000960     03  filler              pic xx.
000970 01  WS-Run-Time9  redefines  WS-Run-Time  pic 9(8).
000980* 
000990 01  WS-Step-Table.
001000     03  WS-Step-RC          occurs 4     pic s9(4)  comp.
001010     03  filler              pic x(04).
001020 01  WS-Step-Table-X  redefines  WS-Step-Table.
001030     03  WS-Step-RC-X        occurs 4     pic x(2).
001040     03  filler              pic x(04).
001050* 
001060 01  WS-Data.
001070     03  WS-Step-Idx         pic 9        comp  value zero.
001080     03  WS-Abort-Switch     pic x        value "N".
001090         88  WS-Abort-Run          value "Y".
001100     03  filler              pic x(10).
001110* 
001120 01  Error-Messages.
001130     03  SM001           pic x(43) value
001140         "SM001 Cleanse step failed - run abandoned.".
001150     03  SM002           pic x(39) value
001160         "SM002 KPI step failed - run continues.".
001170     03  SM003           pic x(47) value
001180         "SM003 Group Summary step failed - run continues.".
001190     03  SM004           pic x(42) value
001200         "SM004 Red-Flag step failed - run continues.".
001210     03  filler              pic x(01).
001220*
001230 procedure division.
001240* ==================
001250* 
001260 aa000-Main-Run-Control.
001270     accept   WS-Run-Date9  from  date YYYYMMDD.
001280     accept   WS-Run-Time9  from  time.
001290     move     zero    to  WS-Step-Table.
001300* 
001310     perform  ab010-Run-Cleanse.
001320     if       WS-Abort-Run
001330              go to zz090-End-Run.
001340* 
001350     perform  ab020-Run-Kpi.
001360     perform  ab030-Run-Group-Summary.
001370     perform  ab040-Run-Red-Flag.
001380* 
001390 zz090-End-Run.
001400     move     zero  to  Return-Code.
001410     if       WS-Abort-Run
001420              move 16 to Return-Code.
001430     goback.
001440* 
001450 aa000-Exit.
001460     exit.
001470* 
001480* ***************************************************************
001490*   Step 1 - Cleanse.  Everything downstream reads its output     *
001500*   file, so the chain stops here if it fails.                    *
001510* ***************************************************************
001520* 
001530 ab010-Run-Cleanse.
001540     call     "sm010".
001550     move     Return-Code  to  WS-Step-RC (1).
001560     if       Return-Code not = zero
001570              display SM001 upon console
001580              move "Y" to WS-Abort-Switch.
001590* 
001600 ab010-Exit.
001610     exit.
001620* 
001630 ab020-Run-Kpi.
001640     call     "smkpi".
001650     move     Return-Code  to  WS-Step-RC (2).
001660     if       Return-Code not = zero
001670              display SM002 upon console.
001680* 
001690 ab020-Exit.
001700     exit.
001710* 
001720 ab030-Run-Group-Summary.
001730     call     "smgrpsum".
001740     move     Return-Code  to  WS-Step-RC (3).
001750     if       Return-Code not = zero
001760              display SM003 upon console.
001770* 
001780 ab030-Exit.
001790     exit.
001800* 
001810 ab040-Run-Red-Flag.
001820     call     "smflag".
001830     move     Return-Code  to  WS-Step-RC (4).
001840     if       Return-Code not = zero
001850              display SM004 upon console.
001860* 
001870 ab040-Exit.
001880     exit.
