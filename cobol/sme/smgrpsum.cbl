000100*****************************************************************
000110*                                                                *
000120*             SME Portfolio Insight - GRPSUMM                    *
000130*        Reads the cleaned facility file and accumulates the    *
000140*        weak-repayment rate by Industry and by Region, for     *
000150*        the two chart-data summary reports.                    *
000160*                                                                *
000170*****************************************************************
000180*
000190 identification          division.
000200*===============================
000210*
000220      program-id.         smgrpsum.
000230      author.             V B Coen.
000240      installation.       Applewood Computers.
000250      date-written.       11/04/86.
000260      date-compiled.
000270      security.           Copyright (C) 1986-2026, Vincent Bryan Coen.
000280                           Distributed under the GNU General Public
000290                           License.  See the file COPYING for details.
000300*
000310*    Remarks.            Step 3 of the Portfolio Insight batch.
000320*                        Both group tables come off WSSMGRP copied
000330*                        in twice with REPLACING, the same trick
000340*                        BUILD-CBASIC uses to bring in WSSYSTEM
000350*                        under a local name - here it lets one
000360*                        copybook serve Industry and Region
000370*                        without the two tables treading on each
000380*                        other's data names.
000390*
000400*                        Lookup is a straight SEARCH of the
000410*                        whole 500 slot table on every record -
000420*                        fine at this data volume, and the
000430*                        unused slots stay space filled so they
000440*                        can never falsely match a real group
000450*                        value.
000460*
000470*    Called modules.     None.
000480*
000490*    Error messages used.
000500*                        SM301 (file open).
000510*
000520* Changes:
000530* 11/04/86 vbc -        Created - group accumulation tables and
000540*                       the REPLACING double copy of WSSMGRP.
000550* 02/09/91 vbc -    .02 Sort now breaks ties on record count
000560*                       descending - previously left tied groups
000570*                       in whatever order SEARCH happened to
000580*                       build the table.
000590* 19/11/98 vbc - Y2K.03 Reviewed for Year 2000 impact - this
000600*                       module carries no date fields, no change
000610*                       required.
000620* 16/04/24 vbc          Copyright notice update superseding all
000630*                       previous notices.
000640* 19/09/25 vbc - 3.3.00 Version update and builds reset.
000650* 12/01/26 vbc - 1.0.00 Written for the Portfolio Insight batch.
000660* 09/02/26 pks -    .04 Grand total line added to the foot of
000670*                       each report - Credit wanted the overall
000680*                       rate on the same page as the breakdown.
000690*
000700**************************************************************************
000710*
000720* Copyright Notice.
000730* ****************
000740*
000750* This notice supersedes all prior copyright notices & was updated
000760* 2024-04-16.  Distributed under the terms of the GNU General Public
000770* License, version 3, for personal and in-business usage only -
000780* repackaging, resale, rental or hire requires the copyright holder's
000790* prior agreement.  See the file COPYING for the full text.
000800*
000810**************************************************************************
000820*
000830 environment             division.
000840*===============================
000850*
000860 configuration           section.
000870 special-names.
000880     C01                 is  Top-Of-Form.
000890*
000900 input-output            section.
000910 file-control.
000920     select   SM-Cleaned-File    assign       SMCLEAN
000930                                  organization line sequential
000940                                  status       WS-Cleaned-Status.
000950*
000960     select   SM-Industry-Print  assign       SMINDPRT
000970                                  organization line sequential
000980                                 status       WS-Ind-Print-Status.
000990*
001000     select   SM-Region-Print    assign       SMREGPRT
001010                                  organization line sequential
001020                                 status       WS-Reg-Print-Status.
001030*
001040 data                    division.
001050*===============================
001060*
001070 file                    section.
001080*-----------------------
001090*
001100 fd  SM-Cleaned-File.
001110     copy    "wssmcln.cob".
001120*
001130 fd  SM-Industry-Print
001140     reports are  SM-Industry-Report.
001150*
001160 fd  SM-Region-Print
001170     reports are  SM-Region-Report.
001180*
001190 working-storage section.
001200*----------------------
001210*
001220 77  Prog-Name               pic x(18) value "SMGRPSUM (1.0.04)".
001230*
001240*  Open/read/write status codes for the three files - kept as one
001250*  group with a redefine so they can be dumped as a block on a
001260*  console abend message if ever needed.
001270*
001280 01  WS-File-Status.
001290     03  WS-Cleaned-Status   pic xx    value zero.
001300     03  WS-Ind-Print-Status pic xx    value zero.
001310     03  WS-Reg-Print-Status pic xx    value zero.
001320     03  filler              pic x(04).
001330 01  WS-File-Status-X  redefines  WS-File-Status.
001340     03  WS-File-Status-Entry  occurs 3  pic xx.
001350     03  filler              pic x(04).
001360*
001370*  Record and weak-repayment totals across the whole run - these
001380*  are independent of either group table and feed the grand
001390*  total row on both reports.
001400*
001410 01  WS-Record-Counts.
001420     03  WS-Recs-In          pic 9(7)  comp  value zero.
001430     03  WS-Weak-Total       pic 9(7)  comp  value zero.
001440     03  filler              pic x(04).
001450 01  WS-Record-Counts-X  redefines  WS-Record-Counts.
001460     03  WS-Record-Count-X   occurs 2        pic x(7).
001470     03  filler              pic x(04).
001480*
001490*  Overall weak-repayment rate, held to 2 decimals internally and
001500*  edited to 1 on the printed line, same convention as each
001510*  group's own rate field in WSSMGRP.
001520*
001530 01  WS-Grand-Rate.
001540     03  WS-Grand-Rate-Pct   pic s9(3)v99  comp-3  value zero.
001550     03  filler              pic x(04).
001560*
001570*  Industry group table - WSSMGRP copied under the Industry names.
001580*
001590 copy     "wssmgrp.cob"
001600          replacing  SM-Group-Work-Area  by  SM-Industry-Work-Area
001610                     SMG-Entry           by  SMI-Entry
001620                     SMG-Entries-Used    by  SMI-Entries-Used
001630                     SMG-Idx             by  SMI-Idx
001640                     SMG-Group-Name      by  SMI-Group-Name
001650                     SMG-SME-Count       by  SMI-SME-Count
001660                     SMG-Weak-Count      by  SMI-Weak-Count
001670                     SMG-Weak-Rate-Pct   by  SMI-Weak-Rate-Pct.
001680*
001690*  Region group table - WSSMGRP copied under the Region names.
001700*
001710 copy     "wssmgrp.cob"
001720          replacing  SM-Group-Work-Area  by  SM-Region-Work-Area
001730                     SMG-Entry           by  SMR-Entry
001740                     SMG-Entries-Used    by  SMR-Entries-Used
001750                     SMG-Idx             by  SMR-Idx
001760                     SMG-Group-Name      by  SMR-Group-Name
001770                     SMG-SME-Count       by  SMR-SME-Count
001780                     SMG-Weak-Count      by  SMR-Weak-Count
001790                     SMG-Weak-Rate-Pct   by  SMR-Weak-Rate-Pct.
001800*
001810*  Bubble sort work area, shared by both the Industry and the
001820*  Region sort - only one table is ever being sorted at a time so
001830*  one set of swap fields does for both.
001840*
001850 01  WS-Sort-Work.
001860     03  WS-Sort-I           pic 9(4)  comp.
001870     03  WS-Sort-J           pic 9(4)  comp.
001880     03  WS-Sort-Swap-Name   pic x(20).
001890*
001900*    WS-Sort-Swap-X is unused by this program's own logic - kept
001910*    as a character view of the swap name slot in case a future
001920*    change needs to inspect it one byte at a time, the way the
001930*    table entry itself sometimes is.
001940*
001950     03  WS-Sort-Swap-X      redefines  WS-Sort-Swap-Name.
001960         05  WS-Sort-Swap-Char   occurs 20  pic x.
001970     03  WS-Sort-Swap-Cnt    pic 9(7)  comp.
001980     03  WS-Sort-Swap-Weak   pic 9(7)  comp.
001990     03  WS-Sort-Swap-Rate   pic s9(3)v99  comp-3.
002000     03  WS-Swap-Needed      pic x.
002010     03  filler              pic x(04).
002020*
002030*  Only one hard-stop message in this program - both print files
002040*  are opened unconditionally right after the Cleaned file check
002050*  succeeds, so there is no separate open-failure text for them.
002060*
002070 01  Error-Messages.
002080     03  SM301           pic x(41) value
002090         "SM301 Cannot open cleaned data file - rc ".
002100     03  filler          pic x(01).
002110*
002120 report                  section.
002130*--------------------------------
002140*
002150*  Industry report - one control-footing line ("Final") carries
002160*  the grand total, same layout family as SM-KPI-Report in SMKPI.
002170*
002180 RD  SM-Industry-Report
002190     control      Final
002200     Page Limit   60
002210     Heading      1
002220     First Detail 5
002230     Last  Detail 58.
002240*
002250 01  SM-Ind-Head  Type Page Heading.
002260     03  line  1.
002270         05  col  1      pic x(18)   source Prog-Name.
002280         05  col 40      pic x(30)   value
002290             "Weak Repayment Rate by Industry".
002300         05  filler      pic x(01)   value space.
002310     03  line  3.
002320         05  col  1      pic x(20)   value "Industry".
002330         05  col 23      pic x(7)    value "SMEs".
002340         05  col 32      pic x(7)    value "Weak".
002350         05  col 42      pic x(6)    value "Rate %".
002360         05  filler      pic x(01)   value space.
002370*
002380 01  SM-Ind-Line  type detail.
002390     03  line + 1.
002400         05  col  1      pic x(20)
002410                          source SMI-Group-Name (SMI-Idx).
002420         05  col 23      pic zzzzzz9
002430                          source SMI-SME-Count (SMI-Idx).
002440         05  col 32      pic zzzzzz9
002450                          source SMI-Weak-Count (SMI-Idx).
002460         05  col 41      pic zz9.99
002470                          source SMI-Weak-Rate-Pct (SMI-Idx).
002480         05  filler      pic x(01)   value space.
002490*
002500 01  SM-Ind-Total  type control footing Final line plus 2.
002510     03  col  1      pic x(20)   value "TOTAL".
002520     03  col 23      pic zzzzzz9 source WS-Recs-In.
002530     03  col 32      pic zzzzzz9 source WS-Weak-Total.
002540     03  col 41      pic zz9.99  source WS-Grand-Rate-Pct.
002550     03  filler      pic x(01)   value space.
002560*
002570*  Region report - same shape as SM-Industry-Report above, just
002580*  against the SMR- table instead of SMI-.
002590*
002600 RD  SM-Region-Report
002610     control      Final
002620     Page Limit   60
002630     Heading      1
002640     First Detail 5
002650     Last  Detail 58.
002660*
002670 01  SM-Reg-Head  Type Page Heading.
002680     03  line  1.
002690         05  col  1      pic x(18)   source Prog-Name.
002700         05  col 40      pic x(28)   value
002710             "Weak Repayment Rate by Region".
002720         05  filler      pic x(01)   value space.
002730     03  line  3.
002740         05  col  1      pic x(20)   value "Region".
002750         05  col 23      pic x(7)    value "SMEs".
002760         05  col 32      pic x(7)    value "Weak".
002770         05  col 42      pic x(6)    value "Rate %".
002780         05  filler      pic x(01)   value space.
002790*
002800 01  SM-Reg-Line  type detail.
002810     03  line + 1.
002820         05  col  1      pic x(20)
002830                          source SMR-Group-Name (SMR-Idx).
002840         05  col 23      pic zzzzzz9
002850                          source SMR-SME-Count (SMR-Idx).
002860         05  col 32      pic zzzzzz9
002870                          source SMR-Weak-Count (SMR-Idx).
002880         05  col 41      pic zz9.99
002890                          source SMR-Weak-Rate-Pct (SMR-Idx).
002900         05  filler      pic x(01)   value space.
002910*
002920 01  SM-Reg-Total  type control footing Final line plus 2.
002930     03  col  1      pic x(20)   value "TOTAL".
002940     03  col 23      pic zzzzzz9 source WS-Recs-In.
002950     03  col 32      pic zzzzzz9 source WS-Weak-Total.
002960     03  col 41      pic zz9.99  source WS-Grand-Rate-Pct.
002970     03  filler      pic x(01)   value space.
002980*
002990 procedure division.
003000*==================
003010*
003020*****************************************************************
003030*  Top level driver - one pass over the Cleaned file builds both  *
003040*  group tables together, then each table is rated, sorted and    *
003050*  printed to its own report in turn.  Industry and Region run    *
003060*  through an identical sequence of paragraphs, just against the  *
003070*  SMI- and SMR- copies of WSSMGRP.                                *
003080*****************************************************************
003090*
003100 aa000-Main-Grpsum.
003110     perform  aa010-Open-Files.
003120     move     zero  to  SMI-Entries-Used  SMR-Entries-Used.
003130*
003140     perform  aa050-Read-Cleaned-File.
003150     close    SM-Cleaned-File.
003160*
003170*        Grand total rate printed in the Final control footing of
003180*        each report - same figure on both, since both tables
003190*        are built from the same full set of records.
003200*
003210     compute  WS-Grand-Rate-Pct = zero.
003220     if       WS-Recs-In > zero
003230              compute  WS-Grand-Rate-Pct rounded =
003240                  WS-Weak-Total * 100 / WS-Recs-In.
003250*
003260     perform  ab600-Compute-Ind-Rates.
003270     perform  ab610-Compute-Reg-Rates.
003280     perform  ab620-Sort-Ind-Table.
003290     perform  ab630-Sort-Reg-Table.
003300*
003310     initiate SM-Industry-Report.
003320     perform  ab700-Print-Ind-Lines.
003330     terminate SM-Industry-Report.
003340*
003350     initiate SM-Region-Report.
003360     perform  ab710-Print-Reg-Lines.
003370     terminate SM-Region-Report.
003380*
003390*        Both reports written and both print files closed before
003400*        returning - no other program CALLs SMGRPSUM so there is
003410*        nothing further to pass back besides the return code.
003420*
003430     close    SM-Industry-Print  SM-Region-Print.
003440     move     zero  to  Return-Code.
003450     goback.
003460*
003470*
003480*        Both print files are opened up front even though the
003490*        Region report is not written until well after the
003500*        Industry report - Report Writer needs SM-Region-Print
003510*        open before its first GENERATE, same as SM-Industry-Print.
003520*
003530 aa010-Open-Files.
003540     open     input  SM-Cleaned-File.
003550     if       WS-Cleaned-Status not = "00"
003560              display SM301 WS-Cleaned-Status
003570              move 16 to Return-Code
003580              goback.
003590*
003600     open     output SM-Industry-Print  SM-Region-Print.
003610*
003620 aa010-Exit.
003630     exit.
003640*
003650 aa050-Read-Cleaned-File.
003660     perform  aa060-Read-One-Record.
003670     perform  aa070-Accumulate-Record thru aa070-Exit
003680              until  WS-Cleaned-Status = "10".
003690*
003700 aa050-Exit.
003710     exit.
003720*
003730 aa060-Read-One-Record.
003740     read     SM-Cleaned-File
003750              at end
003760                      move "10" to WS-Cleaned-Status
003770                      go to aa060-Exit.
003780     add      1  to  WS-Recs-In.
003790*
003800 aa060-Exit.
003810     exit.
003820*
003830 aa070-Accumulate-Record.
003840*
003850*        Grand total weak-repayment counter, independent of
003860*        either group table - feeds WS-Grand-Rate-Pct above.
003870*
003880     if       SMC-Weak-Repay-Flag = "Y"
003890              add  1  to  WS-Weak-Total.
003900*
003910     perform  ab200-Find-Or-Add-Ind.
003920     perform  ab210-Find-Or-Add-Reg.
003930     perform  aa060-Read-One-Record.
003940*
003950 aa070-Exit.
003960     exit.
003970*
003980*****************************************************************
003990*  Linear search of the Industry table - unused slots are space   *
004000*  filled so the SME-Industry value (never space, Unknown at      *
004010*  worst) cannot falsely match one of them.                       *
004020*****************************************************************
004030*
004040*
004050*        A first sighting of an Industry value creates a new
004060*        entry at the next free slot; a repeat sighting falls
004070*        through the WHEN clause and just adds to its counts.
004080*
004090 ab200-Find-Or-Add-Ind.
004100     set      SMI-Idx  to  1.
004110     search   SMI-Entry
004120              at end
004130                  add  1  to  SMI-Entries-Used
004140                  set  SMI-Idx  to  SMI-Entries-Used
004150                  move SMC-Industry to SMI-Group-Name (SMI-Idx)
004160                  move 1 to SMI-SME-Count (SMI-Idx)
004170                  if   SMC-Weak-Repay-Flag = "Y"
004180                       move 1 to SMI-Weak-Count (SMI-Idx)
004190                  else
004200                       move 0 to SMI-Weak-Count (SMI-Idx)
004210                  end-if
004220                  go to ab200-Exit
004230              when  SMI-Group-Name (SMI-Idx) = SMC-Industry
004240                    add  1  to  SMI-SME-Count (SMI-Idx)
004250                    if   SMC-Weak-Repay-Flag = "Y"
004260                         add  1  to  SMI-Weak-Count (SMI-Idx)
004270                    end-if.
004280*
004290 ab200-Exit.
004300     exit.
004310*
004320*****************************************************************
004330*  Same search-and-add logic as ab200 above, against the Region   *
004340*  copy of the table.                                              *
004350*****************************************************************
004360*
004370 ab210-Find-Or-Add-Reg.
004380     set      SMR-Idx  to  1.
004390     search   SMR-Entry
004400              at end
004410                  add  1  to  SMR-Entries-Used
004420                  set  SMR-Idx  to  SMR-Entries-Used
004430                  move SMC-Region to SMR-Group-Name (SMR-Idx)
004440                  move 1 to SMR-SME-Count (SMR-Idx)
004450                  if   SMC-Weak-Repay-Flag = "Y"
004460                       move 1 to SMR-Weak-Count (SMR-Idx)
004470                  else
004480                       move 0 to SMR-Weak-Count (SMR-Idx)
004490                  end-if
004500                  go to ab210-Exit
004510              when  SMR-Group-Name (SMR-Idx) = SMC-Region
004520                    add  1  to  SMR-SME-Count (SMR-Idx)
004530                    if   SMC-Weak-Repay-Flag = "Y"
004540                         add  1  to  SMR-Weak-Count (SMR-Idx)
004550                    end-if.
004560*
004570 ab210-Exit.
004580     exit.
004590*
004600*****************************************************************
004610*  Group weak rate % - kept to 2 decimals internally for the      *
004620*  sort, displayed to 1.                                          *
004630*****************************************************************
004640*
004650 ab600-Compute-Ind-Rates.
004660     if       SMI-Entries-Used = zero
004670              go to ab600-Exit.
004680     perform  ab602-One-Ind-Rate thru ab602-Exit
004690              varying SMI-Idx from 1 by 1
004700              until SMI-Idx > SMI-Entries-Used.
004710*
004720 ab600-Exit.
004730     exit.
004740*
004750 ab602-One-Ind-Rate.
004760*
004770*        A group with no SMEs at all (should not occur, since a
004780*        group is only created alongside its first SME) is left
004790*        at zero rather than dividing by zero.
004800*
004810     if       SMI-SME-Count (SMI-Idx) = zero
004820              move  zero  to  SMI-Weak-Rate-Pct (SMI-Idx)
004830     else
004840              compute  SMI-Weak-Rate-Pct (SMI-Idx) rounded =
004850                  SMI-Weak-Count (SMI-Idx) * 100 /
004860                  SMI-SME-Count (SMI-Idx)
004870     end-if.
004880*
004890 ab602-Exit.
004900     exit.
004910*
004920*****************************************************************
004930*  Same rate computation as ab600/ab602 above, against the        *
004940*  Region table.                                                   *
004950*****************************************************************
004960*
004970 ab610-Compute-Reg-Rates.
004980     if       SMR-Entries-Used = zero
004990              go to ab610-Exit.
005000     perform  ab612-One-Reg-Rate thru ab612-Exit
005010              varying SMR-Idx from 1 by 1
005020              until SMR-Idx > SMR-Entries-Used.
005030*
005040 ab610-Exit.
005050     exit.
005060*
005070 ab612-One-Reg-Rate.
005080     if       SMR-SME-Count (SMR-Idx) = zero
005090              move  zero  to  SMR-Weak-Rate-Pct (SMR-Idx)
005100     else
005110              compute  SMR-Weak-Rate-Pct (SMR-Idx) rounded =
005120                  SMR-Weak-Count (SMR-Idx) * 100 /
005130                  SMR-SME-Count (SMR-Idx)
005140     end-if.
005150*
005160 ab612-Exit.
005170     exit.
005180*
005190*****************************************************************
005200*  Sort both tables - weak rate % descending, ties broken on      *
005210*  record count descending.  Bubble sort is plenty for the        *
005220*  handful of distinct Industry/Region values seen in practice.   *
005230*****************************************************************
005240*
005250 ab620-Sort-Ind-Table.
005260     if       SMI-Entries-Used < 2
005270              go to ab620-Exit.
005280     perform  ab622-Sort-Ind-Outer thru ab622-Exit
005290              varying WS-Sort-I from 1 by 1
005300              until WS-Sort-I > SMI-Entries-Used.
005310*
005320 ab620-Exit.
005330     exit.
005340*
005350 ab622-Sort-Ind-Outer.
005360     perform  ab624-Sort-Ind-Inner thru ab624-Exit
005370              varying WS-Sort-J from 1 by 1
005380              until WS-Sort-J > SMI-Entries-Used - WS-Sort-I.
005390*
005400 ab622-Exit.
005410     exit.
005420*
005430 ab624-Sort-Ind-Inner.
005440*
005450*        Swap test - rate ascending is wrong (lower than its
005460*        neighbour) first; on a tie the lower record count is
005470*        wrong, per change .02 above.
005480*
005490     move     "N"  to  WS-Swap-Needed.
005500     if       SMI-Weak-Rate-Pct (WS-Sort-J) <
005510              SMI-Weak-Rate-Pct (WS-Sort-J + 1)
005520              move  "Y"  to  WS-Swap-Needed
005530     else
005540     if       SMI-Weak-Rate-Pct (WS-Sort-J) =
005550              SMI-Weak-Rate-Pct (WS-Sort-J + 1)
005560      and     SMI-SME-Count (WS-Sort-J) <
005570              SMI-SME-Count (WS-Sort-J + 1)
005580              move  "Y"  to  WS-Swap-Needed
005590     end-if
005600     end-if.
005610*
005620*        Swap carries all four fields of the two entries through
005630*        the WS-Sort-Swap- work area one at a time - no group
005640*        level move is possible since the two copies of WSSMGRP
005650*        have different data names.
005660*
005670     if       WS-Swap-Needed = "Y"
005680              move  SMI-Group-Name (WS-Sort-J)
005690                      to  WS-Sort-Swap-Name
005700              move  SMI-SME-Count  (WS-Sort-J)
005710                      to  WS-Sort-Swap-Cnt
005720              move  SMI-Weak-Count (WS-Sort-J)
005730                      to  WS-Sort-Swap-Weak
005740              move  SMI-Weak-Rate-Pct (WS-Sort-J) to
005750                    WS-Sort-Swap-Rate
005760              move  SMI-Group-Name (WS-Sort-J + 1) to
005770                    SMI-Group-Name (WS-Sort-J)
005780              move  SMI-SME-Count (WS-Sort-J + 1) to
005790                    SMI-SME-Count (WS-Sort-J)
005800              move  SMI-Weak-Count (WS-Sort-J + 1) to
005810                    SMI-Weak-Count (WS-Sort-J)
005820              move  SMI-Weak-Rate-Pct (WS-Sort-J + 1) to
005830                    SMI-Weak-Rate-Pct (WS-Sort-J)
005840              move  WS-Sort-Swap-Name  to
005850                    SMI-Group-Name (WS-Sort-J + 1)
005860              move  WS-Sort-Swap-Cnt   to
005870                    SMI-SME-Count (WS-Sort-J + 1)
005880              move  WS-Sort-Swap-Weak  to
005890                    SMI-Weak-Count (WS-Sort-J + 1)
005900              move  WS-Sort-Swap-Rate  to
005910                    SMI-Weak-Rate-Pct (WS-Sort-J + 1).
005920*
005930 ab624-Exit.
005940     exit.
005950*
005960*****************************************************************
005970*  Same bubble sort as ab620-ab624 above, against the Region      *
005980*  table.                                                           *
005990*****************************************************************
006000*
006010 ab630-Sort-Reg-Table.
006020     if       SMR-Entries-Used < 2
006030              go to ab630-Exit.
006040     perform  ab632-Sort-Reg-Outer thru ab632-Exit
006050              varying WS-Sort-I from 1 by 1
006060              until WS-Sort-I > SMR-Entries-Used.
006070*
006080 ab630-Exit.
006090     exit.
006100*
006110 ab632-Sort-Reg-Outer.
006120     perform  ab634-Sort-Reg-Inner thru ab634-Exit
006130              varying WS-Sort-J from 1 by 1
006140              until WS-Sort-J > SMR-Entries-Used - WS-Sort-I.
006150*
006160 ab632-Exit.
006170     exit.
006180*
006190 ab634-Sort-Reg-Inner.
006200*
006210*        Same ascending-rate-then-ascending-count swap test as
006220*        ab624 above, against the Region entries.
006230*
006240     move     "N"  to  WS-Swap-Needed.
006250     if       SMR-Weak-Rate-Pct (WS-Sort-J) <
006260              SMR-Weak-Rate-Pct (WS-Sort-J + 1)
006270              move  "Y"  to  WS-Swap-Needed
006280     else
006290     if       SMR-Weak-Rate-Pct (WS-Sort-J) =
006300              SMR-Weak-Rate-Pct (WS-Sort-J + 1)
006310      and     SMR-SME-Count (WS-Sort-J) <
006320              SMR-SME-Count (WS-Sort-J + 1)
006330              move  "Y"  to  WS-Swap-Needed
006340     end-if
006350     end-if.
006360*
006370     if       WS-Swap-Needed = "Y"
006380              move  SMR-Group-Name (WS-Sort-J)
006390                      to  WS-Sort-Swap-Name
006400              move  SMR-SME-Count  (WS-Sort-J)
006410                      to  WS-Sort-Swap-Cnt
006420              move  SMR-Weak-Count (WS-Sort-J)
006430                      to  WS-Sort-Swap-Weak
006440              move  SMR-Weak-Rate-Pct (WS-Sort-J) to
006450                    WS-Sort-Swap-Rate
006460              move  SMR-Group-Name (WS-Sort-J + 1) to
006470                    SMR-Group-Name (WS-Sort-J)
006480              move  SMR-SME-Count (WS-Sort-J + 1) to
006490                    SMR-SME-Count (WS-Sort-J)
006500              move  SMR-Weak-Count (WS-Sort-J + 1) to
006510                    SMR-Weak-Count (WS-Sort-J)
006520              move  SMR-Weak-Rate-Pct (WS-Sort-J + 1) to
006530                    SMR-Weak-Rate-Pct (WS-Sort-J)
006540              move  WS-Sort-Swap-Name  to
006550                    SMR-Group-Name (WS-Sort-J + 1)
006560              move  WS-Sort-Swap-Cnt   to
006570                    SMR-SME-Count (WS-Sort-J + 1)
006580              move  WS-Sort-Swap-Weak  to
006590                    SMR-Weak-Count (WS-Sort-J + 1)
006600              move  WS-Sort-Swap-Rate  to
006610                    SMR-Weak-Rate-Pct (WS-Sort-J + 1).
006620*
006630 ab634-Exit.
006640     exit.
006650*
006660*****************************************************************
006670*  One detail line per Industry table entry, in the sorted order  *
006680*  ab620 left it in - the report itself does no further           *
006690*  control-break processing, Report Writer's Final footing is     *
006700*  enough for the single grand total line required.                *
006710*****************************************************************
006720*
006730 ab700-Print-Ind-Lines.
006740     if       SMI-Entries-Used = zero
006750              go to ab700-Exit.
006760     perform  ab702-One-Ind-Line thru ab702-Exit
006770              varying SMI-Idx from 1 by 1
006780              until SMI-Idx > SMI-Entries-Used.
006790*
006800 ab700-Exit.
006810     exit.
006820*
006830 ab702-One-Ind-Line.
006840     generate SM-Ind-Line.
006850*
006860 ab702-Exit.
006870     exit.
006880*
006890*****************************************************************
006900*  Same detail printing as ab700/ab702 above, against the sorted  *
006910*  Region table.                                                   *
006920*****************************************************************
006930*
006940 ab710-Print-Reg-Lines.
006950     if       SMR-Entries-Used = zero
006960              go to ab710-Exit.
006970     perform  ab712-One-Reg-Line thru ab712-Exit
006980              varying SMR-Idx from 1 by 1
006990              until SMR-Idx > SMR-Entries-Used.
007000*
007010 ab710-Exit.
007020     exit.
007030*
007040 ab712-One-Reg-Line.
007050     generate SM-Reg-Line.
007060*
007070 ab712-Exit.
007080     exit.
