000100*****************************************************************
000110*                                                                *
000120*             SME Portfolio Insight - REDFLAG                    *
000130*        Reads the cleaned facility file, rolls the four         *
000140*        balance-sheet ratios up per company (worst - i.e.       *
000150*        MINIMUM - non-missing value across the company's        *
000160*        facilities), applies the four threshold rules and       *
000170*        prints the company red-flag report.                     *
000180*                                                                *
000190*****************************************************************
000200*
000210 identification          division.
000220*===============================
000230*
000240      program-id.         smflag.
000250      author.             V B Coen.
000260      installation.       Applewood Computers.
000270      date-written.       14/04/86.
000280      date-compiled.
000290      security.           Copyright (C) 1986-2026, Vincent Bryan Coen.
000300                           Distributed under the GNU General Public
000310                           License.  See the file COPYING for details.
000320*
000330*    Remarks.            Step 4, last of the Portfolio Insight
000340*                        batch.  A company is only as healthy as
000350*                        its weakest facility, so each ratio is
000360*                        rolled up as the MINIMUM non-missing
000370*                        value seen across all of a company's
000380*                        records - a ratio stays missing for the
000390*                        company only if it was missing on every
000400*                        one of the company's facilities.
000410*
000420*                        Blank financing id is folded to
000430*                        "Unknown" before the lookup, same as
000440*                        CLEANSE does for the category fields,
000450*                        so stray blank extracts still roll up
000460*                        into one company rather than 2000 one
000470*                        row entries.
000480*
000490*    Called modules.     None.
000500*
000510*    Error messages used.
000520*                        SM401 (file open).
000530*
000540* Changes:
000550* 14/04/86 vbc -        Created - SMF working table and the
000560*                       four threshold rules.
000570* 06/10/93 vbc -    .02 Red flag list now built from scratch
000580*                       every company instead of being carried
000590*                       over from the previous entry - a blank
000600*                       company in between two flagged ones was
000610*                       printing the wrong list.
000620* 19/11/98 vbc - Y2K.03 Reviewed for Year 2000 impact - this
000630*                       module carries no date fields, no change
000640*                       required.
000650* 16/04/24 vbc          Copyright notice update superseding all
000660*                       previous notices.
000670* 19/09/25 vbc - 3.3.00 Version update and builds reset.
000680* 12/01/26 vbc - 1.0.00 Written for the Portfolio Insight batch.
000690* 09/02/26 pks -    .04 Trailer line added - average flag count
000700*                       requested by Credit for the weekly pack.
000710* 15/02/26 pks -    .05 Output gate added - report is now blank
000720*                       when the file carries no usable company
000730*                       id or no ratio was ever present, per
000740*                       audit query from Credit Risk.
000750*
000760**************************************************************************
000770*
000780* Copyright Notice.
000790* ****************
000800*
000810* This notice supersedes all prior copyright notices & was updated
000820* 2024-04-16.  Distributed under the terms of the GNU General Public
000830* License, version 3, for personal and in-business usage only -
000840* repackaging, resale, rental or hire requires the copyright holder's
000850* prior agreement.  See the file COPYING for the full text.
000860*
000870**************************************************************************
000880*
000890 environment             division.
000900*===============================
000910*
000920 configuration           section.
000930 special-names.
000940     C01                 is  Top-Of-Form.
000950*
000960 input-output            section.
000970 file-control.
000980     select   SM-Cleaned-File    assign       SMCLEAN
000990                                  organization line sequential
001000                                  status       WS-Cleaned-Status.
001010*
001020     select   SM-Flag-Print      assign       SMFLAGPRT
001030                                  organization line sequential
001040                                  status       WS-Print-Status.
001050*
001060 data                    division.
001070*===============================
001080*
001090 file                    section.
001100*-----------------------
001110*
001120 fd  SM-Cleaned-File.
001130     copy    "wssmcln.cob".
001140*
001150 fd  SM-Flag-Print
001160     reports are  SM-Flag-Report.
001170*
001180 working-storage section.
001190*----------------------
001200*
001210 77  Prog-Name               pic x(15) value "SMFLAG (1.0.05)".
001220*
001230 01  WS-File-Status.
001240     03  WS-Cleaned-Status   pic xx    value zero.
001250     03  WS-Print-Status     pic xx    value zero.
001260     03  filler              pic x(04).
001270*
001280 01  WS-Record-Counts.
001290     03  WS-Recs-In          pic 9(7)  comp  value zero.
001300     03  filler              pic x(04).
001310 01  WS-Record-Counts-X  redefines  WS-Record-Counts.
001320     03  WS-Record-Count-X   pic x(7).
001330     03  filler              pic x(04).
001340*
001350 copy     "wssmflg.cob".
001360*
001370 01  WS-Trailer-Work.
001380     03  WS-Companies-Total  pic 9(7)  comp  value zero.
001390     03  WS-Companies-Flagged pic 9(7) comp  value zero.
001400     03  WS-Flag-Count-Sum   pic 9(7)  comp  value zero.
001410     03  WS-Avg-Flags        pic s9(3)v99  comp-3  value zero.
001420     03  filler              pic x(04).
001430*
001440 01  WS-Key-Work.
001450     03  WS-Key-Id           pic x(10)  value spaces.
001460     03  filler              pic x(04).
001470 01  WS-Key-Work-X  redefines  WS-Key-Work.
001480     03  WS-Key-Id-Char       occurs 10  pic x.
001490     03  filler              pic x(04).
001500*
001510 01  WS-Sort-Work.
001520     03  WS-Sort-I           pic 9(4)  comp.
001530     03  WS-Sort-J           pic 9(4)  comp.
001540     03  WS-Swap-Needed      pic x.
001550     03  WS-Sort-Swap-Entry  pic x(94).
001560     03  WS-Sort-Swap-X      redefines  WS-Sort-Swap-Entry.
001570         05  WS-Sort-Swap-Char   occurs 94  pic x.
001580     03  filler              pic x(04).
001590*
001600*  Text edit work for the blank-when-missing ratio columns.
001610*
001620 01  WS-Edit-Work.
001630     03  WS-Edit-Value       pic s9(5)v9(4)  comp-3.
001640     03  WS-Edit-Missing     pic x.
001650     03  WS-Edit-Text        pic x(10)  value spaces.
001660     03  WS-Edit-Picture     pic ----9.9999.
001670     03  filler              pic x(04).
001680*
001690 01  WS-Line-Text-Work.
001700     03  WS-Margin-Text      pic x(10)  value spaces.
001710     03  WS-Curr-Text        pic x(10)  value spaces.
001720     03  WS-Gear-Text        pic x(10)  value spaces.
001730     03  WS-Cov-Text         pic x(10)  value spaces.
001740     03  filler              pic x(04).
001750*
001760 77  WS-Flag-List-Work       pic x(60)  value spaces.
001770 77  WS-Flag-List-Prev       pic x(60)  value spaces.
001780 77  WS-All-Ratios-Miss      pic x      value "Y".
001790*
001800 01  Error-Messages.
001810     03  SM401           pic x(41) value
001820         "SM401 Cannot open cleaned data file - rc ".
001830     03  filler          pic x(01).
001840*
001850 report                  section.
001860*--------------------------------
001870*
001880 RD  SM-Flag-Report
001890     control      Final
001900     Page Limit   60
001910     Heading      1
001920     First Detail 5
001930     Last  Detail 58.
001940*
001950 01  SM-Flag-Head  Type Page Heading.
001960     03  line  1.
001970         05  col   1     pic x(15)   source Prog-Name.
001980         05  col  40     pic x(26)   value
001990             "Company Red-Flag Report".
002000     03  line  3.
002010         05  col   1     pic x(10)   value "FIN ID".
002020         05  col  13     pic x(3)    value "CNT".
002030         05  col  16     pic x(40)   value "FLAGS TRIGGERED".
002040         05  col  77     pic x(10)   value "NET MRGN".
002050         05  col  88     pic x(10)   value "CURR RATO".
002060         05  col  99     pic x(10)   value "GEAR RATO".
002070         05  col 110     pic x(10)   value "INT COVER".
002080         05  col 121     pic x(1)    value "M".
002090         05  col 123     pic x(1)    value "C".
002100         05  col 125     pic x(1)    value "G".
002110         05  col 127     pic x(1)    value "I".
002120         05  filler      pic x(01)   value space.
002130*
002140 01  SM-Flag-Line  type detail.
002150     03  line + 1.
002160         05  col   1     pic x(10)
002170                          source SMF-Financing-Id (SMF-Idx).
002180         05  col  13     pic 9
002190                          source SMF-Red-Flag-Count (SMF-Idx).
002200         05  col  16     pic x(60)
002210                          source SMF-Red-Flag-List (SMF-Idx).
002220         05  col  77     pic x(10)   source WS-Margin-Text.
002230         05  col  88     pic x(10)   source WS-Curr-Text.
002240         05  col  99     pic x(10)   source WS-Gear-Text.
002250         05  col 110     pic x(10)   source WS-Cov-Text.
002260         05  col 121     pic x
002270                          source SMF-Flag-Net-Margin (SMF-Idx).
002280         05  col 123     pic x       source SMF-Flag-Current-Ratio
002290                                             (SMF-Idx).
002300         05  col 125     pic x       source SMF-Flag-Gearing-Ratio
002310                                             (SMF-Idx).
002320         05  col 127     pic x       source SMF-Flag-Int-Coverage
002330                                             (SMF-Idx).
002340         05  filler      pic x(01)   value space.
002350*
002360 01  SM-Flag-Total  type control footing Final line plus 2.
002370     03  col   1     pic x(20)   value "COMPANIES".
002380     03  col  22     pic zzzzzz9 source WS-Companies-Total.
002390     03  col  32     pic x(18)   value "WITH A RED FLAG".
002400     03  col  51     pic zzzzzz9 source WS-Companies-Flagged.
002410     03  col  61     pic x(12)   value "AVG FLAGS".
002420     03  col  74     pic z9.99   source WS-Avg-Flags.
002430     03  filler      pic x(01)   value space.
002440*
002450 procedure division.
002460*==================
002470*
002480 aa000-Main-Flag.
002490     perform  aa010-Open-Files.
002500     move     zero  to  SMF-Entries-Used.
002510*
002520     perform  aa050-Read-Cleaned-File.
002530     close    SM-Cleaned-File.
002540*
002550     perform  aa080-Check-Output-Gate.
002560*
002570     if       SMF-Entries-Used > zero
002580              perform  ab600-Build-Flags
002590              perform  ab700-Sort-Company-Table
002600              perform  ab800-Compute-Trailer.
002610*
002620     initiate SM-Flag-Report.
002630     perform  ab900-Print-Flag-Lines.
002640     terminate SM-Flag-Report.
002650*
002660     close    SM-Flag-Print.
002670     move     zero  to  Return-Code.
002680     goback.
002690*
002700 aa010-Open-Files.
002710     open     input  SM-Cleaned-File.
002720     if       WS-Cleaned-Status not = "00"
002730              display SM401 WS-Cleaned-Status
002740              move 16 to Return-Code
002750              goback.
002760*
002770     open     output SM-Flag-Print.
002780*
002790 aa010-Exit.
002800     exit.
002810*
002820 aa050-Read-Cleaned-File.
002830     perform  aa060-Read-One-Record.
002840     perform  aa070-Accumulate-Record thru aa070-Exit
002850              until  WS-Cleaned-Status = "10".
002860*
002870 aa050-Exit.
002880     exit.
002890*
002900 aa060-Read-One-Record.
002910     read     SM-Cleaned-File
002920              at end
002930                      move "10" to WS-Cleaned-Status
002940                      go to aa060-Exit.
002950     add      1  to  WS-Recs-In.
002960*
002970 aa060-Exit.
002980     exit.
002990*
003000*
003010*        Blank SME-Id folds to "Unknown" before the company
003020*        lookup - see the Remarks above.
003030*
003040 aa070-Accumulate-Record.
003050     if       SMC-SME-Id = spaces
003060              move  "Unknown   "  to  WS-Key-Id
003070     else
003080              move  SMC-SME-Id    to  WS-Key-Id
003090     end-if.
003100*
003110     perform  ab100-Find-Or-Add-Company.
003120     perform  aa060-Read-One-Record.
003130*
003140 aa070-Exit.
003150     exit.
003160*
003170*****************************************************************
003180*  09/02/26 pks - Output gate.  SPEC calls for an empty red-flag  *
003190*  report when the run carries no usable company identifier (all *
003200*  records folded into the single "Unknown" bucket) or when none  *
003210*  of the four ratios was ever present on any record.  Rather     *
003220*  than thread a suppress switch through the print/sort/trailer   *
003230*  paragraphs, collapsing SMF-Entries-Used back to zero here lets *
003240*  every downstream "if SMF-Entries-Used > zero" gate already in  *
003250*  this program do the suppressing for free.                      *
003260*****************************************************************
003270*
003280 aa080-Check-Output-Gate.
003290     if       SMF-Entries-Used = 1
003300      and     SMF-Financing-Id (1) = "Unknown   "
003310              move  zero  to  SMF-Entries-Used
003320              go to aa080-Exit.
003330*
003340     if       SMF-Entries-Used = zero
003350              go to aa080-Exit.
003360*
003370     move     "Y"  to  WS-All-Ratios-Miss.
003380     perform  aa082-Scan-For-Any-Ratio thru aa082-Exit
003390              varying SMF-Idx from 1 by 1
003400              until SMF-Idx > SMF-Entries-Used
003410                 or WS-All-Ratios-Miss = "N".
003420     if       WS-All-Ratios-Miss = "Y"
003430              move  zero  to  SMF-Entries-Used.
003440*
003450 aa080-Exit.
003460     exit.
003470*
003480 aa082-Scan-For-Any-Ratio.
003490     if       SMF-Net-Margin-Miss (SMF-Idx)     = "N"
003500      or      SMF-Current-Ratio-Miss (SMF-Idx)  = "N"
003510      or      SMF-Gearing-Ratio-Miss (SMF-Idx)  = "N"
003520      or      SMF-Int-Coverage-Miss (SMF-Idx)   = "N"
003530              move  "N"  to  WS-All-Ratios-Miss.
003540*
003550 aa082-Exit.
003560     exit.
003570*
003580*****************************************************************
003590*  Linear search of the company table.  A new company starts     *
003600*  every ratio out Missing until a non-missing value is seen,    *
003610*  after which it holds the running minimum.                     *
003620*****************************************************************
003630*
003640 ab100-Find-Or-Add-Company.
003650     set      SMF-Idx  to  1.
003660     search   SMF-Entry
003670              at end
003680                  add  1  to  SMF-Entries-Used
003690                  set  SMF-Idx  to  SMF-Entries-Used
003700                  move  WS-Key-Id  to  SMF-Financing-Id (SMF-Idx)
003710                  move  "Y"        to
003720                        SMF-Net-Margin-Miss (SMF-Idx)
003730                  move  "Y"        to
003740                        SMF-Current-Ratio-Miss (SMF-Idx)
003750                  move  "Y"        to
003760                        SMF-Gearing-Ratio-Miss (SMF-Idx)
003770                  move  "Y"        to
003780                        SMF-Int-Coverage-Miss (SMF-Idx)
003790                  move  zero       to
003800                        SMF-Red-Flag-Count (SMF-Idx)
003810                  move  spaces     to
003820                        SMF-Red-Flag-List (SMF-Idx)
003830              when  SMF-Financing-Id (SMF-Idx) = WS-Key-Id
003840                    continue.
003850*
003860     perform  ab110-Roll-Up-Ratios.
003870*
003880 ab100-Exit.
003890     exit.
003900*
003910*
003920*        Each of the four ratios follows the same pattern - the
003930*        first non-missing value seen for the company clears its
003940*        Miss flag and becomes the running minimum; every value
003950*        after that only overwrites when it is lower still.
003960*
003970 ab110-Roll-Up-Ratios.
003980*
003990*        Net margin.
004000*
004010     if       SMC-Net-Margin-Miss not = "Y"
004020              if SMF-Net-Margin-Miss (SMF-Idx) = "Y"
004030                 move "N" to SMF-Net-Margin-Miss (SMF-Idx)
004040                 move SMC-Net-Margin to
004050                      SMF-Net-Margin (SMF-Idx)
004060              else
004070                 if SMC-Net-Margin <
004080                    SMF-Net-Margin (SMF-Idx)
004090                    move SMC-Net-Margin to
004100                         SMF-Net-Margin (SMF-Idx)
004110                 end-if
004120              end-if
004130     end-if.
004140*
004150*
004160*        Current ratio.
004170*
004180     if       SMC-Curr-Ratio-Miss not = "Y"
004190              if SMF-Current-Ratio-Miss (SMF-Idx) = "Y"
004200                 move "N" to SMF-Current-Ratio-Miss (SMF-Idx)
004210                 move SMC-Current-Ratio to
004220                      SMF-Current-Ratio (SMF-Idx)
004230              else
004240                 if SMC-Current-Ratio <
004250                    SMF-Current-Ratio (SMF-Idx)
004260                    move SMC-Current-Ratio to
004270                         SMF-Current-Ratio (SMF-Idx)
004280                 end-if
004290              end-if
004300     end-if.
004310*
004320*
004330*        Gearing ratio.
004340*
004350     if       SMC-Gear-Ratio-Miss not = "Y"
004360              if SMF-Gearing-Ratio-Miss (SMF-Idx) = "Y"
004370                 move "N" to SMF-Gearing-Ratio-Miss (SMF-Idx)
004380                 move SMC-Gearing-Ratio to
004390                      SMF-Gearing-Ratio (SMF-Idx)
004400              else
004410                 if SMC-Gearing-Ratio <
004420                    SMF-Gearing-Ratio (SMF-Idx)
004430                    move SMC-Gearing-Ratio to
004440                         SMF-Gearing-Ratio (SMF-Idx)
004450                 end-if
004460              end-if
004470     end-if.
004480*
004490*
004500*        Interest coverage, last of the four.
004510*
004520     if       SMC-Int-Cov-Miss not = "Y"
004530              if SMF-Int-Coverage-Miss (SMF-Idx) = "Y"
004540                 move "N" to SMF-Int-Coverage-Miss (SMF-Idx)
004550                 move SMC-Int-Coverage to
004560                      SMF-Int-Coverage (SMF-Idx)
004570              else
004580                 if SMC-Int-Coverage < SMF-Int-Coverage (SMF-Idx)
004590                    move SMC-Int-Coverage to
004600                         SMF-Int-Coverage (SMF-Idx)
004610                 end-if
004620              end-if
004630     end-if.
004640*
004650 ab110-Exit.
004660     exit.
004670*
004680*****************************************************************
004690*  Four threshold rules and the flag list - built fresh for      *
004700*  every company, in the fixed order net_margin, current_ratio,  *
004710*  gearing_ratio, interest_coverage.                              *
004720*****************************************************************
004730*
004740 ab600-Build-Flags.
004750     perform  ab602-One-Company-Flags thru ab602-Exit
004760              varying SMF-Idx from 1 by 1
004770              until SMF-Idx > SMF-Entries-Used.
004780*
004790 ab600-Exit.
004800     exit.
004810*
004820 ab602-One-Company-Flags.
004830     move     "N"  to  SMF-Flag-Net-Margin (SMF-Idx).
004840     move     "N"  to  SMF-Flag-Current-Ratio (SMF-Idx).
004850     move     "N"  to  SMF-Flag-Gearing-Ratio (SMF-Idx).
004860     move     "N"  to  SMF-Flag-Int-Coverage (SMF-Idx).
004870     move     zero  to  SMF-Red-Flag-Count (SMF-Idx).
004880     move     spaces  to  WS-Flag-List-Work.
004890*
004900*
004910*        Rule 1 - net margin under 8 pct.  Always the first name
004920*        in the list if it fires, so it needs no leading comma
004930*        and no call to an ab60x-Append-Name helper.
004940*
004950     if       SMF-Net-Margin-Miss (SMF-Idx) = "N"
004960      and     SMF-Net-Margin (SMF-Idx) < 8
004970              move  "Y"  to  SMF-Flag-Net-Margin (SMF-Idx)
004980              add   1    to  SMF-Red-Flag-Count (SMF-Idx)
004990              string "net_margin" delimited size
005000                     into WS-Flag-List-Work.
005010*
005020*        Rule 2 - current ratio under 1.8.
005030*
005040     if       SMF-Current-Ratio-Miss (SMF-Idx) = "N"
005050      and     SMF-Current-Ratio (SMF-Idx) < 1.8
005060              move  "Y"  to  SMF-Flag-Current-Ratio (SMF-Idx)
005070              add   1    to  SMF-Red-Flag-Count (SMF-Idx)
005080              perform ab604-Append-Name thru ab604-Exit.
005090*
005100*
005110*        Rule 3 - gearing ratio under 0.85.
005120*
005130     if       SMF-Gearing-Ratio-Miss (SMF-Idx) = "N"
005140      and     SMF-Gearing-Ratio (SMF-Idx) < 0.85
005150              move  "Y"  to  SMF-Flag-Gearing-Ratio (SMF-Idx)
005160              add   1    to  SMF-Red-Flag-Count (SMF-Idx)
005170              perform ab606-Append-Name thru ab606-Exit.
005180*
005190*        Rule 4 - interest coverage under 15, last of the four.
005200*
005210     if       SMF-Int-Coverage-Miss (SMF-Idx) = "N"
005220      and     SMF-Int-Coverage (SMF-Idx) < 15
005230              move  "Y"  to  SMF-Flag-Int-Coverage (SMF-Idx)
005240              add   1    to  SMF-Red-Flag-Count (SMF-Idx)
005250              perform ab608-Append-Name thru ab608-Exit.
005260*
005270     move     WS-Flag-List-Work  to  SMF-Red-Flag-List (SMF-Idx).
005280*
005290 ab602-Exit.
005300     exit.
005310*
005320*****************************************************************
005330*  Appends the next flag name to the work list, with a leading   *
005340*  comma only when the list already holds something - keeps      *
005350*  "net_margin,current_ratio" instead of a leading comma on the  *
005360*  first flag.  One paragraph per flag name as COBOL has no way  *
005370*  to pass a literal in as a parameter.                          *
005380*****************************************************************
005390*
005400 ab604-Append-Name.
005410     if       WS-Flag-List-Work = spaces
005420              string "current_ratio" delimited size
005430                     into WS-Flag-List-Work
005440     else
005450              move   WS-Flag-List-Work  to  WS-Flag-List-Prev
005460              move   spaces             to  WS-Flag-List-Work
005470              string WS-Flag-List-Prev delimited space
005480                     ",current_ratio"  delimited size
005490                     into WS-Flag-List-Work
005500     end-if.
005510*
005520 ab604-Exit.
005530     exit.
005540*
005550 ab606-Append-Name.
005560     if       WS-Flag-List-Work = spaces
005570              string "gearing_ratio" delimited size
005580                     into WS-Flag-List-Work
005590     else
005600              move   WS-Flag-List-Work  to  WS-Flag-List-Prev
005610              move   spaces             to  WS-Flag-List-Work
005620              string WS-Flag-List-Prev delimited space
005630                     ",gearing_ratio"  delimited size
005640                     into WS-Flag-List-Work
005650     end-if.
005660*
005670 ab606-Exit.
005680     exit.
005690*
005700 ab608-Append-Name.
005710     if       WS-Flag-List-Work = spaces
005720              string "interest_coverage" delimited size
005730                     into WS-Flag-List-Work
005740     else
005750              move   WS-Flag-List-Work  to  WS-Flag-List-Prev
005760              move   spaces             to  WS-Flag-List-Work
005770              string WS-Flag-List-Prev     delimited space
005780                     ",interest_coverage"  delimited size
005790                     into WS-Flag-List-Work
005800     end-if.
005810*
005820 ab608-Exit.
005830     exit.
005840*
005850*****************************************************************
005860*  Sort - flag count descending, financing id ascending.         *
005870*****************************************************************
005880*
005890 ab700-Sort-Company-Table.
005900     if       SMF-Entries-Used < 2
005910              go to ab700-Exit.
005920     perform  ab702-Sort-Outer thru ab702-Exit
005930              varying WS-Sort-I from 1 by 1
005940              until WS-Sort-I > SMF-Entries-Used.
005950*
005960 ab700-Exit.
005970     exit.
005980*
005990 ab702-Sort-Outer.
006000     perform  ab704-Sort-Inner thru ab704-Exit
006010              varying WS-Sort-J from 1 by 1
006020              until WS-Sort-J > SMF-Entries-Used - WS-Sort-I.
006030*
006040 ab702-Exit.
006050     exit.
006060*
006070 ab704-Sort-Inner.
006080     move     "N"  to  WS-Swap-Needed.
006090     if       SMF-Red-Flag-Count (WS-Sort-J) <
006100              SMF-Red-Flag-Count (WS-Sort-J + 1)
006110              move  "Y"  to  WS-Swap-Needed
006120     else
006130     if       SMF-Red-Flag-Count (WS-Sort-J) =
006140              SMF-Red-Flag-Count (WS-Sort-J + 1)
006150      and     SMF-Financing-Id (WS-Sort-J) >
006160              SMF-Financing-Id (WS-Sort-J + 1)
006170              move  "Y"  to  WS-Swap-Needed
006180     end-if
006190     end-if.
006200*
006210     if       WS-Swap-Needed = "Y"
006220              move  SMF-Entry (WS-Sort-J)
006230                      to  WS-Sort-Swap-Entry
006240              move  SMF-Entry (WS-Sort-J + 1)  to
006250                    SMF-Entry (WS-Sort-J)
006260              move  WS-Sort-Swap-Entry         to
006270                    SMF-Entry (WS-Sort-J + 1).
006280*
006290 ab704-Exit.
006300     exit.
006310*
006320*****************************************************************
006330*  Trailer figures for the Control Footing Final line.           *
006340*****************************************************************
006350*
006360 ab800-Compute-Trailer.
006370     move     SMF-Entries-Used  to  WS-Companies-Total.
006380     move     zero  to  WS-Companies-Flagged  WS-Flag-Count-Sum.
006390*
006400     perform  ab802-One-Trailer-Entry thru ab802-Exit
006410              varying SMF-Idx from 1 by 1
006420              until SMF-Idx > SMF-Entries-Used.
006430*
006440     move     zero  to  WS-Avg-Flags.
006450     if       WS-Companies-Total > zero
006460              compute  WS-Avg-Flags rounded =
006470                  WS-Flag-Count-Sum / WS-Companies-Total.
006480*
006490 ab800-Exit.
006500     exit.
006510*
006520 ab802-One-Trailer-Entry.
006530     add      SMF-Red-Flag-Count (SMF-Idx)  to  WS-Flag-Count-Sum.
006540     if       SMF-Red-Flag-Count (SMF-Idx) > zero
006550              add  1  to  WS-Companies-Flagged.
006560*
006570 ab802-Exit.
006580     exit.
006590*
006600 ab900-Print-Flag-Lines.
006610     if       SMF-Entries-Used = zero
006620              go to ab900-Exit.
006630     perform  ab902-One-Flag-Line thru ab902-Exit
006640              varying SMF-Idx from 1 by 1
006650              until SMF-Idx > SMF-Entries-Used.
006660*
006670 ab900-Exit.
006680     exit.
006690*
006700 ab902-One-Flag-Line.
006710*
006720*        Same zz070-Edit-Ratio routine run four times, once per
006730*        column, each time into its own WS-Line-Text-Work field
006740*        so all four can be sourced together on SM-Flag-Line.
006750*
006760     move     SMF-Net-Margin-Miss (SMF-Idx)
006770                                      to  WS-Edit-Missing.
006780     move     SMF-Net-Margin (SMF-Idx)          to  WS-Edit-Value.
006790     perform  zz070-Edit-Ratio thru zz070-Exit.
006800     move     WS-Edit-Text  to  WS-Margin-Text.
006810*
006820     move     SMF-Current-Ratio-Miss (SMF-Idx)
006830                                      to  WS-Edit-Missing.
006840     move     SMF-Current-Ratio (SMF-Idx)       to  WS-Edit-Value.
006850     perform  zz070-Edit-Ratio thru zz070-Exit.
006860     move     WS-Edit-Text  to  WS-Curr-Text.
006870*
006880     move     SMF-Gearing-Ratio-Miss (SMF-Idx)
006890                                      to  WS-Edit-Missing.
006900     move     SMF-Gearing-Ratio (SMF-Idx)       to  WS-Edit-Value.
006910     perform  zz070-Edit-Ratio thru zz070-Exit.
006920     move     WS-Edit-Text  to  WS-Gear-Text.
006930*
006940     move     SMF-Int-Coverage-Miss (SMF-Idx)
006950                                      to  WS-Edit-Missing.
006960     move     SMF-Int-Coverage (SMF-Idx)        to  WS-Edit-Value.
006970     perform  zz070-Edit-Ratio thru zz070-Exit.
006980     move     WS-Edit-Text  to  WS-Cov-Text.
006990*
007000     generate SM-Flag-Line.
007010*
007020 ab902-Exit.
007030     exit.
007040*
007050*****************************************************************
007060*  Ratio display - blank when the company never had a            *
007070*  non-missing value for it, otherwise a signed 4 decimal         *
007080*  edited number.                                                 *
007090*****************************************************************
007100*
007110 zz070-Edit-Ratio.
007120     move     spaces  to  WS-Edit-Text.
007130     if       WS-Edit-Missing = "Y"
007140              go to zz070-Exit.
007150*
007160     move     WS-Edit-Value  to  WS-Edit-Picture.
007170     move     WS-Edit-Picture  to  WS-Edit-Text.
007180*
007190 zz070-Exit.
007200     exit.
