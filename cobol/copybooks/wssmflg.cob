000100* *******************************************
000110*                                           *
000120*   Working Table For SM Red-Flag           *
000130*            Company Aggregation            *
000140*      In-memory only - no indexed file     *
000150*      needed, see SMFLAG program.          *
000160* *******************************************
000170*   Table size 2000 companies.  See SMF-Entries-Used for count in use.
000180* 
000190*  28/01/26 vbc - Created.  2000 slots chosen to cover the largest
000200*                 portfolio extract seen to date with headroom.
000210*  09/02/26 pks - Added SMF-Red-Flag-List - built once per company
000220*                 after all four threshold rules have been applied.
000230* 
000240 01  SM-Flag-Work-Area.
000250     03  SMF-Entries-Used      pic 9(4)        comp.
000260     03  SMF-Entry  occurs 2000 times
000270                     indexed by SMF-Idx.
000280         05  SMF-Financing-Id       pic x(10).
000290         05  SMF-Net-Margin         pic s9(3)v9(4)  comp-3.
000300         05  SMF-Net-Margin-Miss    pic x.
000310         05  SMF-Current-Ratio      pic s9(3)v9(4)  comp-3.
000320         05  SMF-Current-Ratio-Miss pic x.
000330         05  SMF-Gearing-Ratio      pic s9(3)v9(4)  comp-3.
000340         05  SMF-Gearing-Ratio-Miss pic x.
000350         05  SMF-Int-Coverage       pic s9(5)v9(4)  comp-3.
000360         05  SMF-Int-Coverage-Miss  pic x.
000370         05  SMF-Red-Flag-Count     pic 9           comp.
000380         05  SMF-Red-Flag-List      pic x(60).
000390         05  SMF-Flag-Net-Margin    pic x.
000400         05  SMF-Flag-Current-Ratio pic x.
000410         05  SMF-Flag-Gearing-Ratio pic x.
000420         05  SMF-Flag-Int-Coverage  pic x.
000430         05  filler                 pic x(04).
000440     03  filler                     pic x(01).
