000100* *******************************************
000110*                                           *
000120*   Working Table For SM Group Summary      *
000130*      (Industry or Region - same shape)    *
000140*      In-memory only - see SMGRPSUM.       *
000150* *******************************************
000160*   Table size 500 groups.  Copy twice with replacing, once per
000170*   group key (Industry, Region) - same layout both times.
000180* 
000190*  29/01/26 vbc - Created.
000200*  04/02/26 pks - Bumped occurs from 200 to 500 after the
000210*                 All-Branches extract showed 340+ distinct
000220*                 region spellings pre-normalization.
000230* 
000240 01  SM-Group-Work-Area.
000250     03  SMG-Entries-Used      pic 9(4)        comp.
000260     03  SMG-Entry  occurs 500 times
000270                     indexed by SMG-Idx.
000280         05  SMG-Group-Name        pic x(20).
000290         05  SMG-SME-Count         pic 9(7)        comp.
000300         05  SMG-Weak-Count        pic 9(7)        comp.
000310         05  SMG-Weak-Rate-Pct     pic s9(3)v99    comp-3.
000320         05  filler                pic x(04).
000330     03  filler                    pic x(01).
