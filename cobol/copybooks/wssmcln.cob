000100* *******************************************
000110*                                           *
000120*   Record Definition For SM Cleaned        *
000130*            Data File                      *
000140*      Output of SM010, input to SMKPI,     *
000150*      SMGRPSUM & SMFLAG                    *
000160* *******************************************
000170*   File size 170 bytes, line sequential text.
000180*
000190*  THESE FIELD DEFINITIONS MAY NEED CHANGING
000200*
000210*  12/01/26 vbc - Created for the Portfolio Insight extract job.
000220*  26/01/26 vbc - Added the three ratio fields + their missing
000230*                 switches so SMFLAG does not need the raw input -
000240*                 SMFLAG only ever sees this file.
000250*  03/02/26 pks - Size & Margin bucket widened x(7) - "150+" etc
000260*                 fit but left room to spell "Unknown" in full.
000270*
000280 01  SM-Cleaned-Record.
000290*    "Unknown" if the input identifier was blank.
000300     03  SMC-SME-Id            pic x(10).
000310*    trimmed, title-cased category, "Unknown" if blank.
000320     03  SMC-Industry          pic x(20).
000330     03  SMC-Region            pic x(20).
000340     03  SMC-Loan-Purpose      pic x(20).
000350     03  SMC-Repayment-Status  pic x(15).
000360*    zero and Miss = Y when not convertible to a number.
000370     03  SMC-Loan-Amount       pic s9(11)v99.
000380     03  SMC-Loan-Amt-Miss     pic x.
000390     03  SMC-Employee-Count    pic 9(07).
000400     03  SMC-Emp-Cnt-Miss      pic x.
000410*    normalized to a 0-1 scale - see SM010 AC320.
000420     03  SMC-Prob-Default      pic sv9(6).
000430     03  SMC-PD-Miss           pic x.
000440*    percent value, e.g. 7.5000 means 7.5 pct.
000450     03  SMC-Net-Margin        pic s9(3)v9(4).
000460     03  SMC-Net-Margin-Miss   pic x.
000470*    "<50" / "50-149" / "150+" / "Unknown".
000480     03  SMC-Size-Bucket       pic x(07).
000490*    "<=0" / "0-5" / "5-10" / "10+" / "Unknown".
000500     03  SMC-Margin-Bucket     pic x(07).
000510     03  SMC-Weak-Repay-Flag   pic x.
000520     03  SMC-Litigation-Flag   pic x.
000530*    balance-sheet ratios carried for SMFLAG's per-company
000540*    minimum - SMFLAG only ever reads this file, never the
000550*    raw branch extract.
000560     03  SMC-Current-Ratio     pic s9(3)v9(4).
000570     03  SMC-Curr-Ratio-Miss   pic x.
000580     03  SMC-Gearing-Ratio     pic s9(3)v9(4).
000590     03  SMC-Gear-Ratio-Miss   pic x.
000600     03  SMC-Int-Coverage      pic s9(5)v9(4).
000610     03  SMC-Int-Cov-Miss      pic x.
000620*    pad to 170 - matches the input record's fixed length.
000630     03  filler                pic x(06).
