000100* *******************************************
000110*                                           *
000120*   Record Definition For SM Facility       *
000130*            Input File                     *
000140*      One record per SME loan facility     *
000150* *******************************************
000160*   File size 170 bytes, line sequential text.
000170*
000180*  THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200*  12/01/26 vbc - Created for the Portfolio Insight extract job.
000210*  19/01/26 vbc - Widened Loan-Purpose from x(15) to x(20) to match
000220*                 the branch extract spec.
000230*  02/02/26 pks - Padded record to 170 - branch extract always
000240*                 pads with trailing spaces to that length.
000250*
000260 01  SM-Input-Record.
000270*    blank allowed - becomes "Unknown".
000280     03  SMI-SME-Id            pic x(10).
000290*    free text, un-normalized.
000300     03  SMI-Industry          pic x(20).
000310     03  SMI-Region            pic x(20).
000320*    text - may carry commas, an "RM" prefix or be blank.
000330     03  SMI-Loan-Amount       pic x(14).
000340*    free text.
000350     03  SMI-Loan-Purpose      pic x(20).
000360*    text - may be blank or non-numeric.
000370     03  SMI-Employee-Count    pic x(07).
000380*    text - 0-1 or 0-100 scale, a trailing "%" allowed.
000390     03  SMI-Prob-Default      pic x(08).
000400*    text - signed percent value.
000410     03  SMI-Net-Margin        pic x(09).
000420*    free text.
000430     03  SMI-Repayment-Status  pic x(15).
000440*    yes/no/true/false/1/0 or free text.
000450     03  SMI-Litigation-Status pic x(10).
000460*    text - may be blank.
000470     03  SMI-Current-Ratio     pic x(09).
000480     03  SMI-Gearing-Ratio     pic x(09).
000490     03  SMI-Int-Coverage      pic x(09).
000500*    pad to the branch extract's fixed 170 byte length.
000510     03  filler                pic x(10).
