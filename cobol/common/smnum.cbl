000100* ****************************************************************
000110*                                                                *
000120*          Numeric Text Field Coercion Utility                   *
000130*                                                                *
000140* ****************************************************************
000150* 
000160 identification          division.
000170* ===============================
000180* 
000190      program-id.         smnum.
000200      author.             V B Coen.
000210      installation.       Applewood Computers.
000220      date-written.       11/01/82.
000230      date-compiled.
000240      security.           Copyright (C) 1982-2026, Vincent Bryan Coen.
000250                           Distributed under the GNU General Public
000260                           License.  See the file COPYING for details.
000270* 
000280*     Remarks.            Strips a text money/ratio/count field down
000290*                         to digits, a single decimal point and an
000300*                         optional leading sign, then returns the
000310*                         value packed, or flags it as not numeric.
000320*                         Grew out of the mod-11 check-digit scan in
000330*                         MAPS09 - same table-walk technique, new job.
000340* **
000350*  Changes:
000360*  11/01/82 vbc -        Created for the SME portfolio extract job,
000370*                        re-using the MAPS09 character-array scan.
000380*  03/02/82 vbc -    .02 Reject the field outright on a second "." -
000390*                        two decimal points means garbled input.
000400*  14/09/88 vbc -    .03 Sign now only recognised as the very first
000410*                        character scanned - a "-" buried in the
000420*                        middle of a field is now just discarded
000430*                        like any other junk character.
000440*  19/11/98 vbc - Y2K.04 Reviewed for Year 2000 impact - this module
000450*                        carries no date fields, no changes required.
000460*  02/03/02 djw -    .05 Widened input field from x(14) to x(20) for
000470*                        the wider extract layouts coming off the
000480*                        new branch system.
000490*  16/04/24 vbc          Copyright notice update superseding all
000500*                        previous notices.
000510*  19/09/25 vbc - 3.3.00 Version update and builds reset.
000520*  13/11/25 vbc          Capitalise vars, paragraphs etc.
000530*  26/01/26 pks -    .06 Adopted by the Portfolio Insight batch for
000540*                        loan amount, PD, net margin, employee count
000550*                        and the three balance-sheet ratios.
000560* 
000570* ************************************************************************
000580* 
000590*  Copyright Notice.
000600*  ****************
000610* 
000620*  This notice supersedes all prior copyright notices & was updated
000630*  2024-04-16.  Distributed under the terms of the GNU General Public
000640*  License, version 3, for personal and in-business usage only -
000650*  repackaging, resale, rental or hire requires the copyright holder's
000660*  prior agreement.  See the file COPYING for the full text.
000670* 
000680* ************************************************************************
000690* 
000700 environment             division.
000710* ===============================
000720* 
000730 configuration           section.
000740 special-names.
000750     class   numeric-char  is  "0" thru "9".
000760     class   sign-char     is  "+" "-".
000770* 
000780 data                    division.
000790* ===============================
000800 working-storage section.
000810* ----------------------
000820* 
000830 77  Prog-Name               pic x(15) value "SMNUM (1.0.06)".
000840* 
000850 01  WS-Num-Work.
000860     03  WS-In-Text          pic x(20)     value spaces.
000870     03  filler  redefines  WS-In-Text.
000880         05  WS-In-Char      pic x
000890                              occurs 20  indexed by IX.
000900     03  WS-Clean-Text       pic x(20)     value spaces.
000910     03  filler  redefines  WS-Clean-Text.
000920         05  WS-Clean-Char   pic x
000930                              occurs 20  indexed by CX.
000940     03  WS-Clean-Len        pic 9(2)      comp.
000950     03  WS-Dot-Count        pic 9(2)      comp.
000960     03  WS-Dot-Pos          pic 9(2)      comp.
000970     03  WS-Sign             pic s9        comp.
000980     03  WS-Len-Frac         pic 9(2)      comp.
000990     03  WS-Int-Text         pic x(9)      value spaces.
001000     03  filler  redefines  WS-Int-Text.
001010         05  WS-Int-Digit    pic x
001020                              occurs 9   indexed by DX.
001030     03  WS-Frac-Text        pic x(6)      value spaces.
001040     03  WS-Int-Num          pic 9(9)      value zero.
001050     03  WS-Frac-Num         pic 9(6)      value zero.
001060* 
001070 77  A                       pic s9(5)     comp.
001080 77  Y                       pic s9(5)     comp.
001090 77  Z                       pic s9(5)     comp.
001100* 
001110 linkage                 section.
001120* -------------------------------
001130* 
001140* *********
001150*  smnum  *
001160* *********
001170* 
001180 01  Smnum-WS.
001190     03  Smnum-Text-In       pic x(20).
001200     03  Smnum-Value         pic s9(9)v9(6) comp-3.
001210*    Y = numeric, N = missing.
001220     03  Smnum-Valid         pic x.
001230     03  filler              pic x(03).
001240* 
001250 procedure division  using  Smnum-WS.
001260* ==================================
001270* 
001280 Main.
001290     move     Smnum-Text-In  to  WS-In-Text.
001300     move     spaces  to  WS-Clean-Text.
001310     move     zero    to  WS-Clean-Len.
001320     move     1        to  WS-Sign.
001330* 
001340     perform  Filter-Loop thru Filter-End
001350              varying Y from 1 by 1 until Y > 20.
001360* 
001370     if       WS-Clean-Len = zero
001380              move  "N"  to  Smnum-Valid
001390              move  zero to  Smnum-Value
001400              go to Main-Exit.
001410* 
001420     move     zero  to  WS-Dot-Count.
001430     inspect  WS-Clean-Text tallying WS-Dot-Count for all ".".
001440     if       WS-Dot-Count > 1
001450              move  "N"  to  Smnum-Valid
001460              move  zero to  Smnum-Value
001470              go to Main-Exit.
001480* 
001490     move     zero  to  WS-Dot-Pos.
001500     perform  Find-Dot-Loop thru Find-Dot-End
001510              varying Y from 1 by 1 until Y > WS-Clean-Len.
001520* 
001530     move     spaces  to  WS-Int-Text  WS-Frac-Text.
001540     move     zero    to  WS-Int-Num   WS-Frac-Num.
001550* 
001560     if       WS-Dot-Pos = zero
001570              move  WS-Clean-Text (1: WS-Clean-Len)
001580                      to  WS-Int-Text
001590              go to Convert-Parts.
001600*
001610     if       WS-Dot-Pos > 1
001620              move  WS-Clean-Text (1: WS-Dot-Pos - 1)
001630                      to  WS-Int-Text.
001640* 
001650     compute  WS-Len-Frac = WS-Clean-Len - WS-Dot-Pos.
001660     if       WS-Len-Frac > 0
001670              move  WS-Clean-Text (WS-Dot-Pos + 1: WS-Len-Frac)
001680                      to  WS-Frac-Text.
001690* 
001700 Convert-Parts.
001710     if       WS-Int-Text not = spaces
001720              move  WS-Int-Text  to  WS-Int-Num.
001730* 
001740     if       WS-Frac-Text not = spaces
001750              inspect  WS-Frac-Text replacing all space by "0"
001760              move     WS-Frac-Text  to  WS-Frac-Num.
001770* 
001780     compute  Smnum-Value = WS-Int-Num + (WS-Frac-Num / 1000000).
001790     if       WS-Sign < 0
001800              compute  Smnum-Value = Smnum-Value * -1.
001810* 
001820     move     "Y"  to  Smnum-Valid.
001830     go       to Main-Exit.
001840* 
001850* ***************************************************************
001860*   Character filter - keeps digits, a single "." and a leading  *
001870*   sign; everything else (commas, "RM", "%", spare blanks) is   *
001880*   simply dropped on the floor.  Exponent notation is not seen  *
001890*   in this extract so is not catered for.                       *
001900* ***************************************************************
001910* 
001920 Filter-Loop.
001930     if       WS-In-Char (Y) = space
001940              go to Filter-End.
001950* 
001960     if       WS-In-Char (Y) is sign-char
001970       and    WS-Clean-Len = zero
001980              if  WS-In-Char (Y) = "-"
001990                  move -1 to WS-Sign
002000              end-if
002010              go to Filter-End.
002020* 
002030     if       WS-In-Char (Y) = "."
002040              add  1  to  WS-Clean-Len
002050              move "." to WS-Clean-Char (WS-Clean-Len)
002060              go to Filter-End.
002070* 
002080     if       WS-In-Char (Y) is numeric-char
002090              add  1  to  WS-Clean-Len
002100              move WS-In-Char (Y)
002110                      to  WS-Clean-Char (WS-Clean-Len).
002120* 
002130 Filter-End.
002140     exit.
002150* 
002160 Find-Dot-Loop.
002170     if       WS-Clean-Char (Y) = "."
002180              move  Y  to  WS-Dot-Pos.
002190* 
002200 Find-Dot-End.
002210     exit.
002220* 
002230 Main-Exit.
002240     exit     program.
