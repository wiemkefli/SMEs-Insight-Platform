000100* ****************************************************************
000110*                                                                *
000120*          Category Text Normalisation Utility                   *
000130*                                                                *
000140* ****************************************************************
000150* 
000160 identification          division.
000170* ===============================
000180* 
000190      program-id.         smcase.
000200      author.             V B Coen.
000210      installation.       Applewood Computers.
000220      date-written.       31/10/82.
000230      date-compiled.
000240      security.           Copyright (C) 1982-2026, Vincent Bryan Coen.
000250                           Distributed under the GNU General Public
000260                           License.  See the file COPYING for details.
000270* 
000280*     Remarks.            Trims a free-text category field, collapses
000290*                         runs of embedded spaces down to one, and
000300*                         Title Cases what is left (first letter of
000310*                         each word up, rest down).  The two parallel
000320*                         look-up tables and the SEARCH walk are the
000330*                         same technique MAPS01 used for the old
000340*                         password/name encoder - repurposed here as
000350*                         that routine is long retired.
000360* **
000370*  Changes:
000380*  31/10/82 vbc -        Created for the SME portfolio extract job,
000390*                        re-using the MAPS01 upper/lower table scan.
000400*  17/06/89 vbc -    .02 Treat a field that is entirely spaces as
000410*                        not-normalised rather than returning 40
000420*                        spaces - caller substitutes "Unknown".
000430*  19/11/98 vbc - Y2K.03 Reviewed for Year 2000 impact - this module
000440*                        carries no date fields, no changes required.
000450*  08/05/03 djw -    .04 Widened work field from x(32) to x(40) to
000460*                        cover the longest Industry value on file.
000470*  16/04/24 vbc          Copyright notice update superseding all
000480*                        previous notices.
000490*  19/09/25 vbc - 3.3.00 Version update and builds reset.
000500*  13/11/25 vbc          Capitalise vars, paragraphs etc.
000510*  26/01/26 pks -    .05 Adopted by the Portfolio Insight batch for
000520*                        Industry, Region, Loan Purpose, Repayment
000530*                        Status and Litigation Status.
000540* 
000550* ************************************************************************
000560* 
000570*  Copyright Notice.
000580*  ****************
000590* 
000600*  This notice supersedes all prior copyright notices & was updated
000610*  2024-04-16.  Distributed under the terms of the GNU General Public
000620*  License, version 3, for personal and in-business usage only -
000630*  repackaging, resale, rental or hire requires the copyright holder's
000640*  prior agreement.  See the file COPYING for the full text.
000650* 
000660* ************************************************************************
000670* 
000680 environment             division.
000690* ===============================
000700* 
000710 configuration           section.
000720 special-names.
000730     class   lower-alpha  is  "a" thru "z".
000740     class   upper-alpha  is  "A" thru "Z".
000750* 
000760 data                    division.
000770* ===============================
000780 working-storage section.
000790* ----------------------
000800* 
000810 77  Prog-Name               pic x(16) value "SMCASE (1.0.05)".
000820* 
000830 01  WS-Case-Tables.
000840     03  WS-Upper            pic x(26)
000850                              value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000860     03  filler  redefines  WS-Upper.
000870         05  WS-Upper-Char   pic x    occurs 26 indexed by UX.
000880     03  WS-Lower            pic x(26)
000890                              value "abcdefghijklmnopqrstuvwxyz".
000900     03  filler  redefines  WS-Lower.
000910         05  WS-Lower-Char   pic x    occurs 26 indexed by LX.
000920* 
000930 01  WS-Scan-Work.
000940     03  WS-In-Text          pic x(40)    value spaces.
000950     03  filler  redefines  WS-In-Text.
000960         05  WS-In-Char      pic x        occurs 40 indexed by IX.
000970     03  WS-Out-Text         pic x(40)    value spaces.
000980     03  filler  redefines  WS-Out-Text.
000990         05  WS-Out-Char     pic x        occurs 40 indexed by OX.
001000     03  WS-Out-Len          pic 9(2)     comp.
001010     03  WS-Prev-Space       pic x        value "Y".
001020     03  WS-Case-Char        pic x.
001030* 
001040 77  A                       pic s9(5)    comp.
001050 77  Y                       pic s9(5)    comp.
001060 77  Z                       pic s9(5)    comp.
001070* 
001080 linkage                 section.
001090* -------------------------------
001100* 
001110* *********
001120*  smcase *
001130* *********
001140* 
001150 01  Smcase-WS.
001160     03  Smcase-Text-In      pic x(40).
001170     03  Smcase-Text-Out     pic x(40).
001180*    Y = normalised, N = blank.
001190     03  Smcase-Valid        pic x.
001200     03  filler              pic x(03).
001210* 
001220 procedure division  using  Smcase-WS.
001230* ===================================
001240* 
001250 Main.
001260     move     Smcase-Text-In  to  WS-In-Text.
001270     move     spaces  to  WS-Out-Text.
001280     move     zero    to  WS-Out-Len.
001290     move     "Y"     to  WS-Prev-Space.
001300* 
001310     perform  Scan-Loop thru Scan-End
001320              varying Y from 1 by 1 until Y > 40.
001330* 
001340     if       WS-Out-Len = zero
001350              move  "N"  to  Smcase-Valid
001360              go to Main-Exit.
001370* 
001380     move     "Y"  to  Smcase-Valid.
001390     move     WS-Out-Text  to  Smcase-Text-Out.
001400     go       to Main-Exit.
001410* 
001420* ***************************************************************
001430*   One pass - trims leading/trailing space, collapses embedded   *
001440*   runs of space to a single space and Title Cases as it goes.   *
001450* ***************************************************************
001460* 
001470 Scan-Loop.
001480     if       WS-In-Char (Y) = space
001490              move  "Y"  to  WS-Prev-Space
001500              go to Scan-End.
001510* 
001520     if       WS-Prev-Space = "Y" and WS-Out-Len not = zero
001530              add  1  to  WS-Out-Len
001540              move space  to  WS-Out-Char (WS-Out-Len).
001550* 
001560     move     WS-In-Char (Y)  to  WS-Case-Char.
001570     if       WS-Prev-Space = "Y"
001580              perform  To-Upper thru To-Upper-Exit
001590     else
001600              perform  To-Lower thru To-Lower-Exit
001610     end-if.
001620* 
001630     add      1  to  WS-Out-Len.
001640     move     WS-Case-Char  to  WS-Out-Char (WS-Out-Len).
001650     move     "N"  to  WS-Prev-Space.
001660* 
001670 Scan-End.
001680     exit.
001690* 
001700 To-Upper.
001710     if       WS-Case-Char is not lower-alpha
001720              go to To-Upper-Exit.
001730     set      LX  to  1.
001740     search   WS-Lower-Char  at end  go to To-Upper-Exit
001750              when  WS-Lower-Char (LX) = WS-Case-Char
001760                    move  WS-Upper-Char (LX)  to  WS-Case-Char.
001770* 
001780 To-Upper-Exit.
001790     exit.
001800* 
001810 To-Lower.
001820     if       WS-Case-Char is not upper-alpha
001830              go to To-Lower-Exit.
001840     set      UX  to  1.
001850     search   WS-Upper-Char  at end  go to To-Lower-Exit
001860              when  WS-Upper-Char (UX) = WS-Case-Char
001870                    move  WS-Lower-Char (UX)  to  WS-Case-Char.
001880* 
001890 To-Lower-Exit.
001900     exit.
001910* 
001920 Main-Exit.
001930     exit     program.
